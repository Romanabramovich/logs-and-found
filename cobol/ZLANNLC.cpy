000100*****************************************************************
000200* ZLAN - z/OS Log Aggregation and Normalization.                *
000300*                                                               *
000400* NORMALIZED-LOG-RECORD - the common output record produced by  *
000500* every parser (JSON, Apache/Nginx, Syslog, Custom Regex) and   *
000600* consumed by the ingest validator/store step ZLAN070.  Every   *
000700* parser MOVEs its own fields into this layout and leaves the   *
000800* fields it has no data for at their VALUE clause default.      *
000900*                                                               *
001000* Record length is 300 bytes: 298 bytes of data per the zFAM    *
001100* Log Services field list plus a 2-byte reserve FILLER at the   *
001200* tail, same pad-to-round-number habit as the zFAM FF-RECORD.   *
001300*****************************************************************
001400 01  NL-RECORD.
001500     02  NL-TIMESTAMP           PIC  X(19).
001600     02  NL-TIMESTAMP-PARTS REDEFINES NL-TIMESTAMP.
001700         05  NL-TS-YEAR         PIC  X(04).
001800         05  FILLER             PIC  X(01).
001900         05  NL-TS-MONTH        PIC  X(02).
002000         05  FILLER             PIC  X(01).
002100         05  NL-TS-DAY          PIC  X(02).
002200         05  FILLER             PIC  X(01).
002300         05  NL-TS-HOUR         PIC  X(02).
002400         05  FILLER             PIC  X(01).
002500         05  NL-TS-MINUTE       PIC  X(02).
002600         05  FILLER             PIC  X(01).
002700         05  NL-TS-SECOND       PIC  X(02).
002800     02  NL-LEVEL               PIC  X(08).
002900         88  NL-LEVEL-DEBUG        VALUE 'DEBUG   '.
003000         88  NL-LEVEL-INFO         VALUE 'INFO    '.
003100         88  NL-LEVEL-WARN         VALUE 'WARN    '.
003200         88  NL-LEVEL-ERROR        VALUE 'ERROR   '.
003300         88  NL-LEVEL-CRITICAL     VALUE 'CRITICAL'.
003400     02  NL-SOURCE              PIC  X(30).
003500     02  NL-APPLICATION         PIC  X(30).
003600     02  NL-MESSAGE             PIC  X(120).
003700     02  NL-PARSER              PIC  X(20).
003800         88  NL-PARSER-JSON        VALUE 'JSON Lines          '.
003900         88  NL-PARSER-APACHE      VALUE 'Apache/Nginx        '.
004000         88  NL-PARSER-SYSLOG      VALUE 'Syslog RFC 5424     '.
004100         88  NL-PARSER-CUSTOM      VALUE 'Custom Regex        '.
004200     02  NL-FACILITY            PIC  X(10).
004300     02  NL-SEVERITY            PIC  9(01).
004400     02  NL-HTTP-FIELDS.
004500         05  NL-HTTP-STATUS     PIC  9(03).
004600         05  NL-HTTP-STATUS-X REDEFINES NL-HTTP-STATUS
004700                                PIC  X(03).
004800         05  NL-HTTP-METHOD     PIC  X(08).
004900         05  NL-HTTP-PATH       PIC  X(40).
005000         05  NL-RESP-SIZE       PIC  9(09).
005100     02  FILLER                 PIC  X(02) VALUE SPACES.
