000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZLAN070.
000400 AUTHOR.  R. J. FRERKING.
000500 INSTALLATION.  CORPORATE SYSTEMS - BATCH SERVICES.
000600 DATE-WRITTEN.  05/14/91.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* ZLAN - z/OS Log Aggregation and Normalization                 *
001200*                                                               *
001300* Ingest validator / store step.  Called once per normalized    *
001400* record on a 'VAL' request to independently re-check the       *
001500* timestamp and level a parser produced before the record is    *
001600* allowed into a batch, and once at end of run on a 'RPT'        *
001700* request to hand back the running level and parser totals.     *
001800* The accumulators below are WORKING-STORAGE, not LINKAGE, so    *
001900* they persist across every CALL for the life of the run -       *
002000* ZLAN070 is loaded once by ZLAN010 and stays resident.          *
002100*                                                               *
002200* Date       UserID    Description                              *
002300* ---------- --------  ---------------------------------------- *
002400* 1991-05-14 RJF       Original coding for zLAN ship 1.0.        *
002500* 1992-11-03 TWB       Level set widened to accept WARNING and   *
002600*                      FATAL ahead of normalization, matching    *
002700*                      the alias widening made in ZLAN030 -      *
002800*                      PR-92308.                                 *
002900* 1994-06-30 DLH       Minute and second range check tightened   *
003000*                      to 00-59; a 60-second leap-second value   *
003100*                      from one feed was slipping past - CR-1510.*
003200* 1998-11-09 RJF       Y2K review.  Four-digit year field is     *
003300*                      checked for NUMERIC only - no century     *
003400*                      window logic of any kind belongs here.    *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*****************************************************************
004300* Constants and scan work areas.                                *
004400*****************************************************************
004500 01  WS-ONE                     PIC S9(04) COMP VALUE 1.
004600 01  WS-LEVEL-IDX               PIC S9(04) COMP VALUE 0.
004700 01  WS-PARSER-IDX              PIC S9(04) COMP VALUE 0.
004800
004900 01  WS-TS-OK-SW                PIC  X(01) VALUE 'N'.
005000     88  WS-TS-OK                  VALUE 'Y'.
005100 01  WS-LEVEL-OK-SW             PIC  X(01) VALUE 'N'.
005200     88  WS-LEVEL-OK                VALUE 'Y'.
005300 01  WS-LEVEL-MAPPED-SW         PIC  X(01) VALUE 'N'.
005400     88  WS-LEVEL-MAPPED            VALUE 'Y'.
005500
005600*****************************************************************
005700* Level set this step accepts ahead of normalization - wider     *
005800* than the five canonical forms a parser can leave in NL-LEVEL.  *
005900*****************************************************************
006000 01  WS-ALLOWED-LEVEL-TABLE.
006100     02  FILLER  PIC X(08) VALUE 'DEBUG   '.
006200     02  FILLER  PIC X(08) VALUE 'INFO    '.
006300     02  FILLER  PIC X(08) VALUE 'WARN    '.
006400     02  FILLER  PIC X(08) VALUE 'WARNING '.
006500     02  FILLER  PIC X(08) VALUE 'ERROR   '.
006600     02  FILLER  PIC X(08) VALUE 'CRITICAL'.
006700     02  FILLER  PIC X(08) VALUE 'FATAL   '.
006800 01  WS-ALLOWED-LEVEL-ENTRIES REDEFINES WS-ALLOWED-LEVEL-TABLE.
006900     02  WS-ALLOWED-LEVEL OCCURS 7 TIMES
007000                          INDEXED BY WS-ALW-IDX
007100                          PIC X(08).
007200 01  WS-ALLOWED-LEVEL-COUNT     PIC S9(04) COMP VALUE 7.
007300 01  WS-UPPER-LEVEL             PIC  X(08) VALUE SPACES.
007400
007500*****************************************************************
007600* Canonical level map - see ZLANHDL.  The same map the parsers   *
007700* use, applied here a second time as the store-side safety net.  *
007800*****************************************************************
007900 COPY ZLANHDL.
008000
008100*****************************************************************
008200* Running accumulators - level order matches WS-LEVEL-COUNTS in  *
008300* ZLAN010 exactly (DEBUG/INFO/WARN/ERROR/CRITICAL); parser order *
008400* matches WS-PARSER-COUNTS (JSON/APACHE/SYSLOG/CUSTOM).          *
008500*****************************************************************
008600 01  WS-ACCUM-LEVEL-COUNTS.
008700     02  WS-ACC-LEVEL           PIC  9(07) VALUE ZEROES
008800                                 OCCURS 5 TIMES.
008900 01  WS-ACCUM-LEVEL-R REDEFINES WS-ACCUM-LEVEL-COUNTS.
009000     02  WS-ACC-DEBUG           PIC  9(07).
009100     02  WS-ACC-INFO            PIC  9(07).
009200     02  WS-ACC-WARN            PIC  9(07).
009300     02  WS-ACC-ERROR           PIC  9(07).
009400     02  WS-ACC-CRITICAL        PIC  9(07).
009500 01  WS-ACCUM-PARSER-COUNTS.
009600     02  WS-ACC-PARSER          PIC  9(07) VALUE ZEROES
009700                                 OCCURS 4 TIMES.
009800 01  WS-ACCUM-PARSER-R REDEFINES WS-ACCUM-PARSER-COUNTS.
009900     02  WS-ACC-JSON            PIC  9(07).
010000     02  WS-ACC-APACHE          PIC  9(07).
010100     02  WS-ACC-SYSLOG          PIC  9(07).
010200     02  WS-ACC-CUSTOM          PIC  9(07).
010300
010400 LINKAGE SECTION.
010500 01  LK-REQUEST-CODE            PIC  X(03).
010600 COPY ZLANNLC.
010700 01  LK-RAW-LINE                PIC  X(256).
010800 01  LK-RESULT-SW               PIC  X(01).
010900 01  LK-REJECT-REASON           PIC  X(20).
011000 01  LK-LEVEL-COUNTS.
011100     02  LK-LEVEL-COUNT         PIC  9(07) OCCURS 5 TIMES.
011200 01  LK-PARSER-COUNTS.
011300     02  LK-PARSER-COUNT        PIC  9(07) OCCURS 4 TIMES.
011400
011500 PROCEDURE DIVISION USING LK-REQUEST-CODE, NL-RECORD, LK-RAW-LINE,
011600                           LK-RESULT-SW, LK-REJECT-REASON,
011700                           LK-LEVEL-COUNTS, LK-PARSER-COUNTS.
011800 0000-MAIN-LINE.
011900     IF LK-REQUEST-CODE EQUAL 'RPT'
012000         PERFORM 8000-RETURN-COUNTS THRU 8000-EXIT
012100         GO TO 9999-DONE.
012200     PERFORM 1000-VALIDATE-RECORD THRU 1000-EXIT.
012300     IF LK-RESULT-SW EQUAL 'Y'
012400         PERFORM 7000-ACCUMULATE-COUNTS THRU 7000-EXIT.
012500 9999-DONE.
012600     EXIT PROGRAM.
012700
012800*****************************************************************
012900* Timestamp first, then level - either failure rejects the      *
013000* whole record, matching the original's record-at-a-time         *
013100* validation (one bad field fails the record, not the batch).    *
013200*****************************************************************
013300 1000-VALIDATE-RECORD.
013400     MOVE 'N'                    TO LK-RESULT-SW.
013500     MOVE SPACES                  TO LK-REJECT-REASON.
013600     PERFORM 2000-VALIDATE-TIMESTAMP THRU 2000-EXIT.
013700     IF NOT WS-TS-OK
013800         MOVE 'BAD-TIMESTAMP       ' TO LK-REJECT-REASON
013900         GO TO 1000-EXIT.
014000     PERFORM 3000-VALIDATE-LEVEL THRU 3000-EXIT.
014100     IF NOT WS-LEVEL-OK
014200         MOVE 'BAD-LEVEL           ' TO LK-REJECT-REASON
014300         GO TO 1000-EXIT.
014400     MOVE 'Y'                    TO LK-RESULT-SW.
014500 1000-EXIT.
014600     EXIT.
014700
014800*****************************************************************
014900* NL-TIMESTAMP must already be YYYY-MM-DDTHH:MM:SS - separators  *
015000* in place, every digit position numeric, every field in range.  *
015100*****************************************************************
015200 2000-VALIDATE-TIMESTAMP.
015300     MOVE 'N'                    TO WS-TS-OK-SW.
015400     IF NL-TIMESTAMP(5:1) NOT EQUAL '-'
015500         GO TO 2000-EXIT.
015600     IF NL-TIMESTAMP(8:1) NOT EQUAL '-'
015700         GO TO 2000-EXIT.
015800     IF NL-TIMESTAMP(11:1) NOT EQUAL 'T'
015900         GO TO 2000-EXIT.
016000     IF NL-TIMESTAMP(14:1) NOT EQUAL ':'
016100         GO TO 2000-EXIT.
016200     IF NL-TIMESTAMP(17:1) NOT EQUAL ':'
016300         GO TO 2000-EXIT.
016400     IF NL-TS-YEAR IS NOT NUMERIC
016500         GO TO 2000-EXIT.
016600     IF NL-TS-MONTH IS NOT NUMERIC
016700         GO TO 2000-EXIT.
016800     IF NL-TS-DAY IS NOT NUMERIC
016900         GO TO 2000-EXIT.
017000     IF NL-TS-HOUR IS NOT NUMERIC
017100         GO TO 2000-EXIT.
017200     IF NL-TS-MINUTE IS NOT NUMERIC
017300         GO TO 2000-EXIT.
017400     IF NL-TS-SECOND IS NOT NUMERIC
017500         GO TO 2000-EXIT.
017600     IF NL-TS-MONTH LESS THAN '01' OR NL-TS-MONTH GREATER '12'
017700         GO TO 2000-EXIT.
017800     IF NL-TS-DAY LESS THAN '01' OR NL-TS-DAY GREATER '31'
017900         GO TO 2000-EXIT.
018000     IF NL-TS-HOUR GREATER '23'
018100         GO TO 2000-EXIT.
018200     IF NL-TS-MINUTE GREATER '59'
018300         GO TO 2000-EXIT.
018400     IF NL-TS-SECOND GREATER '59'
018500         GO TO 2000-EXIT.
018600     MOVE 'Y'                    TO WS-TS-OK-SW.
018700 2000-EXIT.
018800     EXIT.
018900
019000*****************************************************************
019100* NL-LEVEL must be in the seven-member allowed set, case-        *
019200* insensitive.  Accepted values are upper-cased and run back     *
019300* through the canonical map before being stored.                 *
019400*****************************************************************
019500 3000-VALIDATE-LEVEL.
019600     MOVE 'N'                    TO WS-LEVEL-OK-SW.
019700     MOVE NL-LEVEL                TO WS-UPPER-LEVEL.
019800     INSPECT WS-UPPER-LEVEL CONVERTING
019900         'abcdefghijklmnopqrstuvwxyz' TO
020000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020100     PERFORM 3010-CHECK-ONE-ALLOWED THRU 3010-EXIT
020200         VARYING WS-ALW-IDX FROM 1 BY 1
020300         UNTIL WS-ALW-IDX > WS-ALLOWED-LEVEL-COUNT
020400            OR WS-LEVEL-OK.
020500     IF NOT WS-LEVEL-OK
020600         GO TO 3000-EXIT.
020700     PERFORM 9400-NORMALIZE-LEVEL THRU 9400-EXIT.
020800 3000-EXIT.
020900     EXIT.
021000
021100 3010-CHECK-ONE-ALLOWED.
021200     IF WS-UPPER-LEVEL EQUAL WS-ALLOWED-LEVEL(WS-ALW-IDX)
021300         MOVE 'Y'                 TO WS-LEVEL-OK-SW.
021400 3010-EXIT.
021500     EXIT.
021600
021700*****************************************************************
021800* Run the upper-cased level back through the canonical map and   *
021900* store the result in NL-LEVEL - a passthrough if it was already *
022000* one of the five canonical forms.                               *
022100*****************************************************************
022200 9400-NORMALIZE-LEVEL.
022300     MOVE 'N'                    TO WS-LEVEL-MAPPED-SW.
022400     MOVE WS-UPPER-LEVEL          TO NL-LEVEL.
022500     PERFORM 9410-CHECK-ONE-LEVEL THRU 9410-EXIT
022600         VARYING ZLAN-LVL-IDX FROM 1 BY 1
022700         UNTIL ZLAN-LVL-IDX > ZLAN-LEVEL-COUNT
022800            OR WS-LEVEL-MAPPED.
022900 9400-EXIT.
023000     EXIT.
023100
023200 9410-CHECK-ONE-LEVEL.
023300     IF WS-UPPER-LEVEL EQUAL ZLAN-LVL-RAW(ZLAN-LVL-IDX)
023400         MOVE ZLAN-LVL-CANON(ZLAN-LVL-IDX) TO NL-LEVEL
023500         MOVE 'Y'                 TO WS-LEVEL-MAPPED-SW.
023600 9410-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000* Bump the running per-level and per-parser totals for an        *
024100* accepted record.  NL-LEVEL is canonical by this point; NL-     *
024200* PARSER is whichever 88-level literal the winning parser set.   *
024300*****************************************************************
024400 7000-ACCUMULATE-COUNTS.
024500     IF NL-LEVEL-DEBUG
024600         ADD WS-ONE               TO WS-ACC-DEBUG
024700     ELSE
024800     IF NL-LEVEL-INFO
024900         ADD WS-ONE               TO WS-ACC-INFO
025000     ELSE
025100     IF NL-LEVEL-WARN
025200         ADD WS-ONE               TO WS-ACC-WARN
025300     ELSE
025400     IF NL-LEVEL-ERROR
025500         ADD WS-ONE               TO WS-ACC-ERROR
025600     ELSE
025700     IF NL-LEVEL-CRITICAL
025800         ADD WS-ONE               TO WS-ACC-CRITICAL.
025900     IF NL-PARSER-JSON
026000         ADD WS-ONE               TO WS-ACC-JSON
026100     ELSE
026200     IF NL-PARSER-APACHE
026300         ADD WS-ONE               TO WS-ACC-APACHE
026400     ELSE
026500     IF NL-PARSER-SYSLOG
026600         ADD WS-ONE               TO WS-ACC-SYSLOG
026700     ELSE
026800     IF NL-PARSER-CUSTOM
026900         ADD WS-ONE               TO WS-ACC-CUSTOM.
027000 7000-EXIT.
027100     EXIT.
027200
027300*****************************************************************
027400* Hand the running totals back to ZLAN010 for the run report.    *
027500*****************************************************************
027600 8000-RETURN-COUNTS.
027700     MOVE WS-ACCUM-LEVEL-COUNTS   TO LK-LEVEL-COUNTS.
027800     MOVE WS-ACCUM-PARSER-COUNTS  TO LK-PARSER-COUNTS.
027900 8000-EXIT.
028000     EXIT.
