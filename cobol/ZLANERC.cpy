000100*****************************************************************
000200* ZLAN - z/OS Log Aggregation and Normalization.                *
000300*                                                               *
000400* ERROR-LOG-RECORD - written to ERRLOG by ZLAN010 whenever a    *
000500* raw line cannot be matched to a parser, or the validator in   *
000600* ZLAN070 rejects the normalized record it produced.            *
000700*****************************************************************
000800 01  EL-RECORD.
000900     02  EL-REASON              PIC  X(20).
001000         88  EL-NO-PARSER          VALUE 'NO-PARSER           '.
001100         88  EL-BAD-TIMESTAMP      VALUE 'BAD-TIMESTAMP       '.
001200         88  EL-BAD-LEVEL          VALUE 'BAD-LEVEL           '.
001300     02  EL-LINE                PIC  X(256).
001400     02  FILLER                 PIC  X(04) VALUE SPACES.
