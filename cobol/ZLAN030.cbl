000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZLAN030.
000400 AUTHOR.  R. J. FRERKING.
000500 INSTALLATION.  CORPORATE SYSTEMS - BATCH SERVICES.
000600 DATE-WRITTEN.  04/16/91.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* ZLAN - z/OS Log Aggregation and Normalization                 *
001200*                                                               *
001300* JSON-lines parser.  Called by ZLAN020 once it has decided a   *
001400* raw line looks like a JSON object.  The object is never       *
001500* parsed into a tree - this shop has no JSON library - instead  *
001600* each wanted field is located by scanning the line for the     *
001700* first of several alias key names and lifting the quoted       *
001800* string value that follows its colon.  A missing timestamp     *
001900* key fails the parse; every other field has a default.         *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1991-04-16 RJF       Original coding for zLAN ship 1.0.        *
002400* 1992-11-03 TWB       Added the log_level and loggername style  *
002500*                      key aliases the app teams kept asking     *
002600*                      for - PR-92308.                          *
002700* 1994-02-02 TWB       Message now defaults to the raw input     *
002800*                      line instead of LOW-VALUES when no        *
002900*                      message-like key is present - CR-1450.    *
003000* 1998-11-09 RJF       Y2K review.  No 2-digit years handled     *
003100*                      here - timestamps failing the ISO check   *
003200*                      are rejected, not guessed at.             *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*****************************************************************
004100* Constants and scan work areas.                                *
004200*****************************************************************
004300 01  WS-ONE                     PIC S9(08) COMP VALUE 1.
004400 01  WS-SCAN-POS                PIC S9(08) COMP VALUE 0.
004500 01  WS-BACK-POS                PIC S9(08) COMP VALUE 0.
004600 01  WS-JSON-LEN                PIC S9(08) COMP VALUE 0.
004700 01  WS-SCAN-LIMIT              PIC S9(08) COMP VALUE 0.
004800 01  WS-PARSE-POS               PIC S9(08) COMP VALUE 0.
004900 01  WS-VALUE-START-POS         PIC S9(08) COMP VALUE 0.
005000 01  WS-CLOSE-QUOTE-POS         PIC S9(08) COMP VALUE 0.
005100 01  WS-VALUE-LEN               PIC S9(08) COMP VALUE 0.
005200 01  WS-KEY-END-POS             PIC S9(08) COMP VALUE 0.
005300 01  WS-ALIAS-IDX               PIC S9(04) COMP VALUE 0.
005400 01  WS-ALIAS-LEN               PIC S9(04) COMP VALUE 0.
005500 01  WS-PATTERN-LEN             PIC S9(04) COMP VALUE 0.
005600 01  WS-TS-TRIM-LEN             PIC S9(04) COMP VALUE 0.
005700 01  WS-TS-BACK-POS             PIC S9(04) COMP VALUE 0.
005800
005900 01  WS-KEY-FOUND-SW            PIC  X(01) VALUE 'N'.
006000     88  WS-KEY-FOUND              VALUE 'Y'.
006100 01  WS-KV-FOUND-SW             PIC  X(01) VALUE 'N'.
006200     88  WS-KV-FOUND               VALUE 'Y'.
006300 01  WS-TS-FOUND-SW             PIC  X(01) VALUE 'N'.
006400     88  WS-TS-FOUND               VALUE 'Y'.
006500 01  WS-TS-OK-SW                PIC  X(01) VALUE 'N'.
006600     88  WS-TS-OK                  VALUE 'Y'.
006700 01  WS-LEVEL-MAPPED-SW         PIC  X(01) VALUE 'N'.
006800     88  WS-LEVEL-MAPPED           VALUE 'Y'.
006900
007000 01  WS-ALIAS-WORK              PIC  X(12) VALUE SPACES.
007100 01  WS-PATTERN                 PIC  X(16) VALUE SPACES.
007200 01  WS-PATTERN-R REDEFINES WS-PATTERN.
007300     05  WS-PATTERN-BYTE        PIC  X(01) OCCURS 16 TIMES.
007400
007500 01  WS-KV-VALUE                PIC  X(120) VALUE SPACES.
007600 01  WS-LEVEL-WORK              PIC  X(08) VALUE SPACES.
007700
007800 01  WS-FOUND-TIMESTAMP         PIC  X(40) VALUE SPACES.
007900 01  WS-FOUND-LEVEL             PIC  X(08) VALUE SPACES.
008000 01  WS-FOUND-SOURCE            PIC  X(30) VALUE SPACES.
008100 01  WS-FOUND-APPLICATION       PIC  X(30) VALUE SPACES.
008200 01  WS-FOUND-MESSAGE           PIC  X(120) VALUE SPACES.
008300
008400*****************************************************************
008500* The alias key tables, one per normalized field.  Listed in    *
008600* the priority order the first matching key wins - see the      *
008700* Log Services field-mapping memo.                               *
008800*****************************************************************
008900 01  WS-TS-ALIAS-TABLE.
009000     02  FILLER  PIC X(12) VALUE 'timestamp   '.
009100     02  FILLER  PIC X(12) VALUE 'time        '.
009200     02  FILLER  PIC X(12) VALUE '@timestamp  '.
009300     02  FILLER  PIC X(12) VALUE 'ts          '.
009400     02  FILLER  PIC X(12) VALUE 'datetime    '.
009500     02  FILLER  PIC X(12) VALUE 'date        '.
009600 01  WS-TS-ALIAS-ENTRIES REDEFINES WS-TS-ALIAS-TABLE.
009700     02  WS-TS-ALIAS            PIC X(12) OCCURS 6 TIMES.
009800 01  WS-TS-ALIAS-COUNT          PIC S9(04) COMP VALUE 6.
009900
010000 01  WS-LVL-ALIAS-TABLE.
010100     02  FILLER  PIC X(12) VALUE 'level       '.
010200     02  FILLER  PIC X(12) VALUE 'severity    '.
010300     02  FILLER  PIC X(12) VALUE 'loglevel    '.
010400     02  FILLER  PIC X(12) VALUE 'log_level   '.
010500 01  WS-LVL-ALIAS-ENTRIES REDEFINES WS-LVL-ALIAS-TABLE.
010600     02  WS-LVL-ALIAS           PIC X(12) OCCURS 4 TIMES.
010700 01  WS-LVL-ALIAS-COUNT         PIC S9(04) COMP VALUE 4.
010800
010900 01  WS-SRC-ALIAS-TABLE.
011000     02  FILLER  PIC X(12) VALUE 'source      '.
011100     02  FILLER  PIC X(12) VALUE 'host        '.
011200     02  FILLER  PIC X(12) VALUE 'hostname    '.
011300     02  FILLER  PIC X(12) VALUE 'server      '.
011400     02  FILLER  PIC X(12) VALUE 'instance    '.
011500 01  WS-SRC-ALIAS-ENTRIES REDEFINES WS-SRC-ALIAS-TABLE.
011600     02  WS-SRC-ALIAS           PIC X(12) OCCURS 5 TIMES.
011700 01  WS-SRC-ALIAS-COUNT         PIC S9(04) COMP VALUE 5.
011800
011900 01  WS-APP-ALIAS-TABLE.
012000     02  FILLER  PIC X(12) VALUE 'application '.
012100     02  FILLER  PIC X(12) VALUE 'app         '.
012200     02  FILLER  PIC X(12) VALUE 'service     '.
012300     02  FILLER  PIC X(12) VALUE 'component   '.
012400     02  FILLER  PIC X(12) VALUE 'logger      '.
012500     02  FILLER  PIC X(12) VALUE 'name        '.
012600 01  WS-APP-ALIAS-ENTRIES REDEFINES WS-APP-ALIAS-TABLE.
012700     02  WS-APP-ALIAS           PIC X(12) OCCURS 6 TIMES.
012800 01  WS-APP-ALIAS-COUNT         PIC S9(04) COMP VALUE 6.
012900
013000 01  WS-MSG-ALIAS-TABLE.
013100     02  FILLER  PIC X(12) VALUE 'message     '.
013200     02  FILLER  PIC X(12) VALUE 'msg         '.
013300     02  FILLER  PIC X(12) VALUE 'text        '.
013400     02  FILLER  PIC X(12) VALUE 'log         '.
013500     02  FILLER  PIC X(12) VALUE 'event       '.
013600 01  WS-MSG-ALIAS-ENTRIES REDEFINES WS-MSG-ALIAS-TABLE.
013700     02  WS-MSG-ALIAS           PIC X(12) OCCURS 5 TIMES.
013800 01  WS-MSG-ALIAS-COUNT         PIC S9(04) COMP VALUE 5.
013900
014000 01  WS-CURRENT-ALIAS-TABLE.
014100     02  WS-CURRENT-ALIAS       PIC X(12) OCCURS 6 TIMES.
014200 01  WS-CURRENT-ALIAS-COUNT     PIC S9(04) COMP VALUE 0.
014300
014400*****************************************************************
014500* Canonical level map - see ZLANHDL.                             *
014600*****************************************************************
014700 COPY ZLANHDL.
014800
014900 LINKAGE SECTION.
015000 01  LK-RAW-LINE                PIC  X(256).
015100 COPY ZLANNLC.
015200 01  LK-PARSE-OK-SW             PIC  X(01).
015300
015400 PROCEDURE DIVISION USING LK-RAW-LINE, NL-RECORD, LK-PARSE-OK-SW.
015500 0000-MAIN-LINE.
015600     MOVE 'N'                    TO LK-PARSE-OK-SW.
015700     PERFORM 1000-TRIM-LINE      THRU 1000-EXIT.
015800     PERFORM 2000-FIND-TIMESTAMP THRU 2000-EXIT.
015900     IF NOT WS-TS-FOUND
016000         GO TO 9999-DONE.
016100     PERFORM 2100-NORMALIZE-TS   THRU 2100-EXIT.
016200     IF NOT WS-TS-OK
016300         GO TO 9999-DONE.
016400     PERFORM 3000-FIND-LEVEL     THRU 3000-EXIT.
016500     PERFORM 9400-NORMALIZE-LEVEL THRU 9400-EXIT.
016600     PERFORM 3100-FIND-SOURCE    THRU 3100-EXIT.
016700     PERFORM 3200-FIND-APPLICATION THRU 3200-EXIT.
016800     PERFORM 3300-FIND-MESSAGE   THRU 3300-EXIT.
016900     PERFORM 4000-BUILD-RECORD   THRU 4000-EXIT.
017000     MOVE 'Y'                    TO LK-PARSE-OK-SW.
017100 9999-DONE.
017200     EXIT PROGRAM.
017300
017400*****************************************************************
017500* Find the last non-blank byte - same trim-by-backward-scan     *
017600* idiom used in the dispatcher.                                 *
017700*****************************************************************
017800 1000-TRIM-LINE.
017900     MOVE ZEROES                 TO WS-JSON-LEN.
018000     PERFORM 1010-BACK-SCAN      THRU 1010-EXIT
018100         VARYING WS-BACK-POS FROM 256 BY -1
018200         UNTIL WS-BACK-POS < 1
018300            OR WS-JSON-LEN NOT EQUAL ZEROES.
018400 1000-EXIT.
018500     EXIT.
018600
018700 1010-BACK-SCAN.
018800     IF LK-RAW-LINE(WS-BACK-POS:1) NOT EQUAL SPACE
018900         MOVE WS-BACK-POS         TO WS-JSON-LEN.
019000 1010-EXIT.
019100     EXIT.
019200
019300 2000-FIND-TIMESTAMP.
019400     MOVE WS-TS-ALIAS-TABLE       TO WS-CURRENT-ALIAS-TABLE.
019500     MOVE WS-TS-ALIAS-COUNT       TO WS-CURRENT-ALIAS-COUNT.
019600     PERFORM 8000-SEARCH-ALIASES THRU 8000-EXIT.
019700     IF WS-KV-FOUND
019800         MOVE WS-KV-VALUE(1:40)   TO WS-FOUND-TIMESTAMP
019900         MOVE 'Y'                 TO WS-TS-FOUND-SW
020000     ELSE
020100         MOVE 'N'                 TO WS-TS-FOUND-SW.
020200 2000-EXIT.
020300     EXIT.
020400
020500*****************************************************************
020600* Accept a plain ISO timestamp, with or without the 'T'         *
020700* separator - a fractional-second or zone suffix is simply      *
020800* dropped by taking only the first 19 bytes.                    *
020900*****************************************************************
021000 2100-NORMALIZE-TS.
021100     MOVE 'N'                    TO WS-TS-OK-SW.
021200     MOVE ZEROES                 TO WS-TS-TRIM-LEN.
021300     PERFORM 2110-TS-BACK-SCAN   THRU 2110-EXIT
021400         VARYING WS-TS-BACK-POS FROM 40 BY -1
021500         UNTIL WS-TS-BACK-POS < 1
021600            OR WS-TS-TRIM-LEN NOT EQUAL ZEROES.
021700     IF WS-TS-TRIM-LEN LESS THAN 19
021800         GO TO 2100-EXIT.
021900     IF WS-FOUND-TIMESTAMP(5:1) NOT EQUAL '-'
022000         GO TO 2100-EXIT.
022100     IF WS-FOUND-TIMESTAMP(8:1) NOT EQUAL '-'
022200         GO TO 2100-EXIT.
022300     IF WS-FOUND-TIMESTAMP(11:1) EQUAL 'T'
022400         GO TO 2120-CHECK-REST.
022500     IF WS-FOUND-TIMESTAMP(11:1) NOT EQUAL SPACE
022600         GO TO 2100-EXIT.
022700 2120-CHECK-REST.
022800     IF WS-FOUND-TIMESTAMP(14:1) NOT EQUAL ':'
022900         GO TO 2100-EXIT.
023000     IF WS-FOUND-TIMESTAMP(17:1) NOT EQUAL ':'
023100         GO TO 2100-EXIT.
023200     MOVE WS-FOUND-TIMESTAMP(1:19) TO NL-TIMESTAMP.
023300     MOVE 'T'                    TO NL-TIMESTAMP(11:1).
023400     MOVE 'Y'                    TO WS-TS-OK-SW.
023500 2100-EXIT.
023600     EXIT.
023700
023800 2110-TS-BACK-SCAN.
023900     IF WS-FOUND-TIMESTAMP(WS-TS-BACK-POS:1) NOT EQUAL SPACE
024000         MOVE WS-TS-BACK-POS      TO WS-TS-TRIM-LEN.
024100 2110-EXIT.
024200     EXIT.
024300
024400 3000-FIND-LEVEL.
024500     MOVE WS-LVL-ALIAS-TABLE      TO WS-CURRENT-ALIAS-TABLE.
024600     MOVE WS-LVL-ALIAS-COUNT      TO WS-CURRENT-ALIAS-COUNT.
024700     PERFORM 8000-SEARCH-ALIASES THRU 8000-EXIT.
024800     IF WS-KV-FOUND
024900         MOVE WS-KV-VALUE(1:8)    TO WS-FOUND-LEVEL
025000     ELSE
025100         MOVE 'INFO'              TO WS-FOUND-LEVEL.
025200 3000-EXIT.
025300     EXIT.
025400
025500 3100-FIND-SOURCE.
025600     MOVE WS-SRC-ALIAS-TABLE      TO WS-CURRENT-ALIAS-TABLE.
025700     MOVE WS-SRC-ALIAS-COUNT      TO WS-CURRENT-ALIAS-COUNT.
025800     PERFORM 8000-SEARCH-ALIASES THRU 8000-EXIT.
025900     IF WS-KV-FOUND
026000         MOVE WS-KV-VALUE(1:30)   TO WS-FOUND-SOURCE
026100     ELSE
026200         MOVE 'json-log'          TO WS-FOUND-SOURCE.
026300 3100-EXIT.
026400     EXIT.
026500
026600 3200-FIND-APPLICATION.
026700     MOVE WS-APP-ALIAS-TABLE      TO WS-CURRENT-ALIAS-TABLE.
026800     MOVE WS-APP-ALIAS-COUNT      TO WS-CURRENT-ALIAS-COUNT.
026900     PERFORM 8000-SEARCH-ALIASES THRU 8000-EXIT.
027000     IF WS-KV-FOUND
027100         MOVE WS-KV-VALUE(1:30)   TO WS-FOUND-APPLICATION
027200     ELSE
027300         MOVE 'unknown'           TO WS-FOUND-APPLICATION.
027400 3200-EXIT.
027500     EXIT.
027600
027700 3300-FIND-MESSAGE.
027800     MOVE WS-MSG-ALIAS-TABLE      TO WS-CURRENT-ALIAS-TABLE.
027900     MOVE WS-MSG-ALIAS-COUNT      TO WS-CURRENT-ALIAS-COUNT.
028000     PERFORM 8000-SEARCH-ALIASES THRU 8000-EXIT.
028100     IF WS-KV-FOUND
028200         MOVE WS-KV-VALUE(1:120)  TO WS-FOUND-MESSAGE
028300     ELSE
028400         MOVE LK-RAW-LINE(1:120)  TO WS-FOUND-MESSAGE.
028500 3300-EXIT.
028600     EXIT.
028700
028800 4000-BUILD-RECORD.
028900     MOVE WS-FOUND-SOURCE         TO NL-SOURCE.
029000     MOVE WS-FOUND-APPLICATION    TO NL-APPLICATION.
029100     MOVE WS-FOUND-MESSAGE        TO NL-MESSAGE.
029200     MOVE 'JSON Lines          '  TO NL-PARSER.
029300     MOVE SPACES                  TO NL-FACILITY.
029400     MOVE ZEROES                  TO NL-SEVERITY.
029500     MOVE ZEROES                  TO NL-HTTP-STATUS.
029600     MOVE SPACES                  TO NL-HTTP-METHOD.
029700     MOVE SPACES                  TO NL-HTTP-PATH.
029800     MOVE ZEROES                  TO NL-RESP-SIZE.
029900 4000-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300* Generic alias search, driven by whatever table was moved      *
030400* into WS-CURRENT-ALIAS-TABLE by the caller.  Stops at the      *
030500* first alias whose key is present and whose value is a         *
030600* quoted string.                                                *
030700*****************************************************************
030800 8000-SEARCH-ALIASES.
030900     MOVE 'N'                    TO WS-KV-FOUND-SW.
031000     PERFORM 8010-TRY-ONE-ALIAS  THRU 8010-EXIT
031100         VARYING WS-ALIAS-IDX FROM 1 BY 1
031200         UNTIL WS-ALIAS-IDX > WS-CURRENT-ALIAS-COUNT
031300            OR WS-KV-FOUND.
031400 8000-EXIT.
031500     EXIT.
031600
031700 8010-TRY-ONE-ALIAS.
031800     MOVE WS-CURRENT-ALIAS(WS-ALIAS-IDX) TO WS-ALIAS-WORK.
031900     PERFORM 8100-TRIM-ALIAS     THRU 8100-EXIT.
032000     PERFORM 8200-BUILD-PATTERN  THRU 8200-EXIT.
032100     PERFORM 8300-FIND-PATTERN   THRU 8300-EXIT.
032200     IF WS-KEY-FOUND
032300         PERFORM 8400-EXTRACT-VALUE THRU 8400-EXIT.
032400 8010-EXIT.
032500     EXIT.
032600
032700 8100-TRIM-ALIAS.
032800     MOVE ZEROES                 TO WS-ALIAS-LEN.
032900     PERFORM 8110-ALIAS-BACK-SCAN THRU 8110-EXIT
033000         VARYING WS-BACK-POS FROM 12 BY -1
033100         UNTIL WS-BACK-POS < 1
033200            OR WS-ALIAS-LEN NOT EQUAL ZEROES.
033300 8100-EXIT.
033400     EXIT.
033500
033600 8110-ALIAS-BACK-SCAN.
033700     IF WS-ALIAS-WORK(WS-BACK-POS:1) NOT EQUAL SPACE
033800         MOVE WS-BACK-POS         TO WS-ALIAS-LEN.
033900 8110-EXIT.
034000     EXIT.
034100
034200 8200-BUILD-PATTERN.
034300     MOVE SPACES                 TO WS-PATTERN.
034400     STRING '"' DELIMITED BY SIZE
034500            WS-ALIAS-WORK(1:WS-ALIAS-LEN) DELIMITED BY SIZE
034600            '"' DELIMITED BY SIZE
034700            INTO WS-PATTERN.
034800     ADD WS-ALIAS-LEN 2 GIVING WS-PATTERN-LEN.
034900 8200-EXIT.
035000     EXIT.
035100
035200 8300-FIND-PATTERN.
035300     MOVE 'N'                    TO WS-KEY-FOUND-SW.
035400     SUBTRACT WS-PATTERN-LEN FROM WS-JSON-LEN
035500                             GIVING WS-SCAN-LIMIT.
035600     ADD WS-ONE                  TO WS-SCAN-LIMIT.
035700     IF WS-SCAN-LIMIT LESS THAN 1
035800         GO TO 8300-EXIT.
035900     PERFORM 8310-CHECK-ONE-POS THRU 8310-EXIT
036000         VARYING WS-SCAN-POS FROM 1 BY 1
036100         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
036200            OR WS-KEY-FOUND.
036300 8300-EXIT.
036400     EXIT.
036500
036600 8310-CHECK-ONE-POS.
036700     IF LK-RAW-LINE(WS-SCAN-POS:WS-PATTERN-LEN) EQUAL
036800                               WS-PATTERN(1:WS-PATTERN-LEN)
036900         MOVE 'Y'                 TO WS-KEY-FOUND-SW
037000         ADD WS-SCAN-POS WS-PATTERN-LEN GIVING WS-KEY-END-POS.
037100 8310-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500* Skip past the colon and any surrounding spaces, then lift     *
037600* the quoted string value.  A key whose value is not a quoted   *
037700* string (a bare number, true/false, or an object) is treated   *
037800* as not found - the shop has never needed those for these      *
037900* five fields.                                                  *
038000*****************************************************************
038100 8400-EXTRACT-VALUE.
038200     MOVE 'N'                    TO WS-KV-FOUND-SW.
038300     MOVE SPACES                 TO WS-KV-VALUE.
038400     MOVE WS-KEY-END-POS         TO WS-PARSE-POS.
038500     PERFORM 8410-SKIP-SPACES   THRU 8410-EXIT.
038600     IF WS-PARSE-POS GREATER WS-JSON-LEN
038700         GO TO 8400-EXIT.
038800     IF LK-RAW-LINE(WS-PARSE-POS:1) NOT EQUAL ':'
038900         GO TO 8400-EXIT.
039000     ADD WS-ONE                  TO WS-PARSE-POS.
039100     PERFORM 8410-SKIP-SPACES   THRU 8410-EXIT.
039200     IF WS-PARSE-POS GREATER WS-JSON-LEN
039300         GO TO 8400-EXIT.
039400     IF LK-RAW-LINE(WS-PARSE-POS:1) NOT EQUAL '"'
039500         GO TO 8400-EXIT.
039600     ADD WS-ONE                  TO WS-PARSE-POS.
039700     MOVE WS-PARSE-POS           TO WS-VALUE-START-POS.
039800     MOVE ZEROES                 TO WS-CLOSE-QUOTE-POS.
039900     PERFORM 8420-SCAN-TO-QUOTE THRU 8420-EXIT
040000         VARYING WS-SCAN-POS FROM WS-VALUE-START-POS BY 1
040100         UNTIL WS-SCAN-POS > WS-JSON-LEN
040200            OR WS-CLOSE-QUOTE-POS NOT EQUAL ZEROES.
040300     IF WS-CLOSE-QUOTE-POS EQUAL ZEROES
040400         GO TO 8400-EXIT.
040500     SUBTRACT WS-VALUE-START-POS FROM WS-CLOSE-QUOTE-POS
040600                                 GIVING WS-VALUE-LEN.
040700     IF WS-VALUE-LEN GREATER THAN 120
040800         MOVE 120                 TO WS-VALUE-LEN.
040900     IF WS-VALUE-LEN EQUAL ZEROES
041000         MOVE 'Y'                 TO WS-KV-FOUND-SW
041100         GO TO 8400-EXIT.
041200     MOVE LK-RAW-LINE(WS-VALUE-START-POS:WS-VALUE-LEN)
041300                                  TO WS-KV-VALUE.
041400     MOVE 'Y'                    TO WS-KV-FOUND-SW.
041500 8400-EXIT.
041600     EXIT.
041700
041800 8410-SKIP-SPACES.
041900     PERFORM 8411-SKIP-ONE      THRU 8411-EXIT
042000         UNTIL WS-PARSE-POS > WS-JSON-LEN
042100            OR LK-RAW-LINE(WS-PARSE-POS:1) NOT EQUAL SPACE.
042200 8410-EXIT.
042300     EXIT.
042400
042500 8411-SKIP-ONE.
042600     ADD WS-ONE                  TO WS-PARSE-POS.
042700 8411-EXIT.
042800     EXIT.
042900
043000 8420-SCAN-TO-QUOTE.
043100     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL '"'
043200         MOVE WS-SCAN-POS         TO WS-CLOSE-QUOTE-POS.
043300 8420-EXIT.
043400     EXIT.
043500
043600*****************************************************************
043700* Upper-case the raw level text and map it through the shop's   *
043800* canonical level table.  Anything not in the table passes      *
043900* through unchanged, already upper-cased - see ZLANHDL.         *
044000*****************************************************************
044100 9400-NORMALIZE-LEVEL.
044200     MOVE WS-FOUND-LEVEL          TO WS-LEVEL-WORK.
044300     INSPECT WS-LEVEL-WORK CONVERTING
044400         'abcdefghijklmnopqrstuvwxyz' TO
044500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044600     MOVE 'N'                    TO WS-LEVEL-MAPPED-SW.
044700     PERFORM 9410-CHECK-ONE-LEVEL THRU 9410-EXIT
044800         VARYING ZLAN-LVL-IDX FROM 1 BY 1
044900         UNTIL ZLAN-LVL-IDX > ZLAN-LEVEL-COUNT
045000            OR WS-LEVEL-MAPPED.
045100     IF NOT WS-LEVEL-MAPPED
045200         MOVE WS-LEVEL-WORK       TO NL-LEVEL.
045300 9400-EXIT.
045400     EXIT.
045500
045600 9410-CHECK-ONE-LEVEL.
045700     IF WS-LEVEL-WORK EQUAL ZLAN-LVL-RAW(ZLAN-LVL-IDX)
045800         MOVE ZLAN-LVL-CANON(ZLAN-LVL-IDX) TO NL-LEVEL
045900         MOVE 'Y'                 TO WS-LEVEL-MAPPED-SW.
046000 9410-EXIT.
046100     EXIT.
