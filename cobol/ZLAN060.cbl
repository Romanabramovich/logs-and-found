000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZLAN060.
000400 AUTHOR.  R. J. FRERKING.
000500 INSTALLATION.  CORPORATE SYSTEMS - BATCH SERVICES.
000600 DATE-WRITTEN.  05/07/91.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* ZLAN - z/OS Log Aggregation and Normalization                 *
001200*                                                               *
001300* Custom pattern parser - the shop's own two fixed layouts,      *
001400* tried in this order since the shipper layout is a superset of  *
001500* the simple one:                                                *
001600*   shipper  TIMESTAMP [LEVEL] source:application - message      *
001700*   simple   TIMESTAMP [LEVEL] message                           *
001800* This is the last parser ZLAN020 tries; a line that fails both  *
001900* layouts is rejected with no further fallback.                  *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1991-05-07 RJF       Original coding for zLAN ship 1.0.        *
002400* 1993-02-18 TWB       Shipper layout recognized ahead of the    *
002500*                      simple layout instead of the other way    *
002600*                      round - a colon in a free-text message    *
002700*                      was being mistaken for source:application *
002800*                      - PR-93040.                               *
002900* 1998-11-09 RJF       Y2K review.  Timestamp accepted only if   *
003000*                      it passes the same ISO check as the other *
003100*                      parsers - no two-digit year guessing.     *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*****************************************************************
004000* Constants and scan work areas.                                *
004100*****************************************************************
004200 01  WS-ONE                     PIC S9(08) COMP VALUE 1.
004300 01  WS-SCAN-POS                PIC S9(08) COMP VALUE 0.
004400 01  WS-SCAN2-POS               PIC S9(08) COMP VALUE 0.
004500 01  WS-BACK-POS                PIC S9(08) COMP VALUE 0.
004600 01  WS-LINE-LEN                PIC S9(08) COMP VALUE 0.
004700 01  WS-TOK-LEN                 PIC S9(04) COMP VALUE 0.
004800 01  WS-TS-END-POS              PIC S9(08) COMP VALUE 0.
004900 01  WS-TS-RAW-LEN              PIC S9(04) COMP VALUE 0.
005000 01  WS-LBRACKET-POS            PIC S9(08) COMP VALUE 0.
005100 01  WS-RBRACKET-POS            PIC S9(08) COMP VALUE 0.
005200 01  WS-REST-START              PIC S9(08) COMP VALUE 0.
005300 01  WS-COLON-POS               PIC S9(08) COMP VALUE 0.
005400 01  WS-DASH-POS                PIC S9(08) COMP VALUE 0.
005500
005600 01  WS-TS-OK-SW                PIC  X(01) VALUE 'N'.
005700     88  WS-TS-OK                  VALUE 'Y'.
005800 01  WS-LEVEL-OK-SW             PIC  X(01) VALUE 'N'.
005900     88  WS-LEVEL-OK                VALUE 'Y'.
006000 01  WS-LEVEL-MAPPED-SW         PIC  X(01) VALUE 'N'.
006100     88  WS-LEVEL-MAPPED            VALUE 'Y'.
006200
006300 01  WS-RAW-TS                  PIC  X(40) VALUE SPACES.
006400 01  WS-RAW-TS-BYTES REDEFINES WS-RAW-TS.
006500     05  WS-RTS-BYTE            PIC X(01) OCCURS 40 TIMES.
006600 01  WS-LEVEL-WORK              PIC  X(08) VALUE SPACES.
006700
006800*****************************************************************
006900* Canonical level map - see ZLANHDL.                             *
007000*****************************************************************
007100 COPY ZLANHDL.
007200
007300 LINKAGE SECTION.
007400 01  LK-RAW-LINE                PIC  X(256).
007500 COPY ZLANNLC.
007600 01  LK-PARSE-OK-SW             PIC  X(01).
007700
007800 PROCEDURE DIVISION USING LK-RAW-LINE, NL-RECORD, LK-PARSE-OK-SW.
007900 0000-MAIN-LINE.
008000     MOVE 'N'                    TO LK-PARSE-OK-SW.
008100     PERFORM 1000-TRIM-LINE      THRU 1000-EXIT.
008200     IF WS-LINE-LEN EQUAL ZEROES
008300         GO TO 9999-DONE.
008400     PERFORM 2000-FIND-TIMESTAMP THRU 2000-EXIT.
008500     IF NOT WS-TS-OK
008600         GO TO 9999-DONE.
008700     PERFORM 2500-NORMALIZE-TS   THRU 2500-EXIT.
008800     IF NOT WS-TS-OK
008900         GO TO 9999-DONE.
009000     PERFORM 3000-FIND-LEVEL     THRU 3000-EXIT.
009100     IF NOT WS-LEVEL-OK
009200         GO TO 9999-DONE.
009300     PERFORM 4000-SPLIT-REST     THRU 4000-EXIT.
009400     PERFORM 5000-BUILD-RECORD   THRU 5000-EXIT.
009500     MOVE 'Y'                    TO LK-PARSE-OK-SW.
009600 9999-DONE.
009700     EXIT PROGRAM.
009800
009900 1000-TRIM-LINE.
010000     MOVE ZEROES                 TO WS-LINE-LEN.
010100     PERFORM 1010-BACK-SCAN      THRU 1010-EXIT
010200         VARYING WS-BACK-POS FROM 256 BY -1
010300         UNTIL WS-BACK-POS < 1
010400            OR WS-LINE-LEN NOT EQUAL ZEROES.
010500 1000-EXIT.
010600     EXIT.
010700
010800 1010-BACK-SCAN.
010900     IF LK-RAW-LINE(WS-BACK-POS:1) NOT EQUAL SPACE
011000         MOVE WS-BACK-POS         TO WS-LINE-LEN.
011100 1010-EXIT.
011200     EXIT.
011300
011400*****************************************************************
011500* The timestamp is the first space-delimited token on the line. *
011600*****************************************************************
011700 2000-FIND-TIMESTAMP.
011800     MOVE 'N'                    TO WS-TS-OK-SW.
011900     MOVE SPACES                  TO WS-RAW-TS.
012000     MOVE ZEROES                  TO WS-TS-END-POS.
012100     PERFORM 2010-SCAN-FOR-SPACE THRU 2010-EXIT
012200         VARYING WS-SCAN-POS FROM 1 BY 1
012300         UNTIL WS-SCAN-POS > WS-LINE-LEN
012400            OR WS-TS-END-POS NOT EQUAL ZEROES.
012500     IF WS-TS-END-POS EQUAL ZEROES
012600         GO TO 2000-EXIT.
012700     SUBTRACT 1 FROM WS-TS-END-POS GIVING WS-TS-RAW-LEN.
012800     IF WS-TS-RAW-LEN < 19
012900         GO TO 2000-EXIT.
013000     IF WS-TS-RAW-LEN > 40
013100         MOVE 40                  TO WS-TS-RAW-LEN.
013200     MOVE LK-RAW-LINE(1:WS-TS-RAW-LEN) TO WS-RAW-TS.
013300     MOVE 'Y'                    TO WS-TS-OK-SW.
013400 2000-EXIT.
013500     EXIT.
013600
013700 2010-SCAN-FOR-SPACE.
013800     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE
013900         MOVE WS-SCAN-POS         TO WS-TS-END-POS.
014000 2010-EXIT.
014100     EXIT.
014200
014300*****************************************************************
014400* Timestamp must be ISO order already - the batch stand-in for   *
014500* the level/timestamp normalizer's first two accepted layouts,   *
014600* which are the only ones this shop's own shipper ever writes.   *
014700*****************************************************************
014800 2500-NORMALIZE-TS.
014900     MOVE 'N'                    TO WS-TS-OK-SW.
015000     IF WS-RAW-TS(5:1) NOT EQUAL '-'
015100         GO TO 2500-EXIT.
015200     IF WS-RAW-TS(8:1) NOT EQUAL '-'
015300         GO TO 2500-EXIT.
015400     IF WS-RAW-TS(11:1) NOT EQUAL 'T'
015500        AND WS-RAW-TS(11:1) NOT EQUAL SPACE
015600         GO TO 2500-EXIT.
015700     IF WS-RAW-TS(14:1) NOT EQUAL ':'
015800         GO TO 2500-EXIT.
015900     IF WS-RAW-TS(17:1) NOT EQUAL ':'
016000         GO TO 2500-EXIT.
016100     MOVE WS-RAW-TS(1:19)         TO NL-TIMESTAMP.
016200     MOVE 'T'                     TO NL-TIMESTAMP(11:1).
016300     MOVE 'Y'                    TO WS-TS-OK-SW.
016400 2500-EXIT.
016500     EXIT.
016600
016700*****************************************************************
016800* The bracketed level follows the timestamp and one space.       *
016900*****************************************************************
017000 3000-FIND-LEVEL.
017100     MOVE 'N'                    TO WS-LEVEL-OK-SW.
017200     ADD WS-TS-END-POS 1 GIVING WS-SCAN-POS.
017300     IF WS-SCAN-POS > WS-LINE-LEN
017400         GO TO 3000-EXIT.
017500     IF LK-RAW-LINE(WS-SCAN-POS:1) NOT EQUAL '['
017600         GO TO 3000-EXIT.
017700     MOVE WS-SCAN-POS             TO WS-LBRACKET-POS.
017800     MOVE ZEROES                  TO WS-RBRACKET-POS.
017900     PERFORM 3010-SCAN-FOR-RBRACKET THRU 3010-EXIT
018000         VARYING WS-SCAN-POS FROM WS-LBRACKET-POS BY 1
018100         UNTIL WS-SCAN-POS > WS-LINE-LEN
018200            OR WS-RBRACKET-POS NOT EQUAL ZEROES.
018300     IF WS-RBRACKET-POS EQUAL ZEROES
018400         GO TO 3000-EXIT.
018500     SUBTRACT WS-LBRACKET-POS FROM WS-RBRACKET-POS GIVING
018600                                   WS-TOK-LEN.
018700     SUBTRACT 1 FROM WS-TOK-LEN.
018800     IF WS-TOK-LEN < 1
018900         GO TO 3000-EXIT.
019000     IF WS-TOK-LEN > 8
019100         MOVE 8                   TO WS-TOK-LEN.
019200     MOVE SPACES                  TO WS-LEVEL-WORK.
019300     ADD WS-LBRACKET-POS 1 GIVING WS-SCAN2-POS.
019400     MOVE LK-RAW-LINE(WS-SCAN2-POS:WS-TOK-LEN) TO WS-LEVEL-WORK.
019500     PERFORM 9400-NORMALIZE-LEVEL THRU 9400-EXIT.
019600     ADD WS-RBRACKET-POS 2 GIVING WS-REST-START.
019700     MOVE 'Y'                    TO WS-LEVEL-OK-SW.
019800 3000-EXIT.
019900     EXIT.
020000
020100 3010-SCAN-FOR-RBRACKET.
020200     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL ']'
020300         MOVE WS-SCAN-POS         TO WS-RBRACKET-POS.
020400 3010-EXIT.
020500     EXIT.
020600
020700*****************************************************************
020800* Shipper layout puts a colon ahead of any " - " in the tail;    *
020900* simple layout has neither, or has the colon only after it.     *
021000*****************************************************************
021100 4000-SPLIT-REST.
021200     MOVE ZEROES                  TO WS-COLON-POS.
021300     MOVE ZEROES                  TO WS-DASH-POS.
021400     IF WS-REST-START > WS-LINE-LEN
021500         MOVE SPACES              TO NL-SOURCE
021600         MOVE SPACES              TO NL-APPLICATION
021700         MOVE SPACES              TO NL-MESSAGE
021800         GO TO 4000-EXIT.
021900     PERFORM 4010-SCAN-REST      THRU 4010-EXIT
022000         VARYING WS-SCAN-POS FROM WS-REST-START BY 1
022100         UNTIL WS-SCAN-POS > WS-LINE-LEN.
022200     IF WS-COLON-POS NOT EQUAL ZEROES
022300        AND WS-DASH-POS NOT EQUAL ZEROES
022400        AND WS-COLON-POS LESS THAN WS-DASH-POS
022500         PERFORM 4100-SET-SHIPPER-FIELDS THRU 4100-EXIT
022600     ELSE
022700         PERFORM 4200-SET-SIMPLE-FIELDS  THRU 4200-EXIT.
022800 4000-EXIT.
022900     EXIT.
023000
023100 4010-SCAN-REST.
023200     IF WS-COLON-POS EQUAL ZEROES
023300         IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL ':'
023400             MOVE WS-SCAN-POS     TO WS-COLON-POS.
023500     IF WS-DASH-POS EQUAL ZEROES
023600         IF WS-SCAN-POS LESS THAN WS-LINE-LEN
023700             IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE
023800                 IF LK-RAW-LINE(WS-SCAN-POS + 1:1) EQUAL '-'
023900                     MOVE WS-SCAN-POS TO WS-DASH-POS.
024000 4010-EXIT.
024100     EXIT.
024200
024300 4100-SET-SHIPPER-FIELDS.
024400     SUBTRACT WS-REST-START FROM WS-COLON-POS GIVING WS-TOK-LEN.
024500     IF WS-TOK-LEN > 30
024600         MOVE 30                  TO WS-TOK-LEN.
024700     MOVE SPACES                  TO NL-SOURCE.
024800     IF WS-TOK-LEN > ZEROES
024900         MOVE LK-RAW-LINE(WS-REST-START:WS-TOK-LEN) TO NL-SOURCE.
025000     ADD WS-COLON-POS 1 GIVING WS-SCAN2-POS.
025100     SUBTRACT WS-SCAN2-POS FROM WS-DASH-POS GIVING WS-TOK-LEN.
025200     IF WS-TOK-LEN > 30
025300         MOVE 30                  TO WS-TOK-LEN.
025400     MOVE SPACES                  TO NL-APPLICATION.
025500     IF WS-TOK-LEN > ZEROES
025600         MOVE LK-RAW-LINE(WS-SCAN2-POS:WS-TOK-LEN)
025700                                  TO NL-APPLICATION.
025800     ADD WS-DASH-POS 3 GIVING WS-SCAN2-POS.
025900     MOVE SPACES                  TO NL-MESSAGE.
026000     IF WS-SCAN2-POS NOT GREATER WS-LINE-LEN
026100         SUBTRACT WS-SCAN2-POS FROM WS-LINE-LEN GIVING WS-TOK-LEN
026200         ADD 1 TO WS-TOK-LEN
026300         IF WS-TOK-LEN > 120
026400             MOVE 120             TO WS-TOK-LEN
026500         MOVE LK-RAW-LINE(WS-SCAN2-POS:WS-TOK-LEN) TO NL-MESSAGE.
026600 4100-EXIT.
026700     EXIT.
026800
026900 4200-SET-SIMPLE-FIELDS.
027000     MOVE 'custom-log'            TO NL-SOURCE.
027100     MOVE 'unknown'               TO NL-APPLICATION.
027200     MOVE SPACES                  TO NL-MESSAGE.
027300     IF WS-REST-START NOT GREATER WS-LINE-LEN
027400         SUBTRACT WS-REST-START FROM WS-LINE-LEN GIVING
027500                                     WS-TOK-LEN
027600         ADD 1 TO WS-TOK-LEN
027700         IF WS-TOK-LEN > 120
027800             MOVE 120             TO WS-TOK-LEN
027900         MOVE LK-RAW-LINE(WS-REST-START:WS-TOK-LEN)
028000                                  TO NL-MESSAGE.
028100 4200-EXIT.
028200     EXIT.
028300
028400 5000-BUILD-RECORD.
028500     MOVE 'Custom Regex        '  TO NL-PARSER.
028600     MOVE SPACES                  TO NL-FACILITY.
028700     MOVE ZEROES                  TO NL-SEVERITY.
028800     MOVE ZEROES                  TO NL-HTTP-STATUS.
028900     MOVE SPACES                  TO NL-HTTP-METHOD.
029000     MOVE SPACES                  TO NL-HTTP-PATH.
029100     MOVE ZEROES                  TO NL-RESP-SIZE.
029200 5000-EXIT.
029300     EXIT.
029400
029500 9400-NORMALIZE-LEVEL.
029600     MOVE 'N'                    TO WS-LEVEL-MAPPED-SW.
029700     INSPECT WS-LEVEL-WORK CONVERTING
029800         'abcdefghijklmnopqrstuvwxyz' TO
029900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030000     MOVE WS-LEVEL-WORK           TO NL-LEVEL.
030100     PERFORM 9410-CHECK-ONE-LEVEL THRU 9410-EXIT
030200         VARYING ZLAN-LVL-IDX FROM 1 BY 1
030300         UNTIL ZLAN-LVL-IDX > ZLAN-LEVEL-COUNT
030400            OR WS-LEVEL-MAPPED.
030500 9400-EXIT.
030600     EXIT.
030700
030800 9410-CHECK-ONE-LEVEL.
030900     IF WS-LEVEL-WORK EQUAL ZLAN-LVL-RAW(ZLAN-LVL-IDX)
031000         MOVE ZLAN-LVL-CANON(ZLAN-LVL-IDX) TO NL-LEVEL
031100         MOVE 'Y'                 TO WS-LEVEL-MAPPED-SW.
031200 9410-EXIT.
031300     EXIT.
