000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZLAN050.
000400 AUTHOR.  R. J. FRERKING.
000500 INSTALLATION.  CORPORATE SYSTEMS - BATCH SERVICES.
000600 DATE-WRITTEN.  04/30/91.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* ZLAN - z/OS Log Aggregation and Normalization                 *
001200*                                                               *
001300* Apache/Nginx access-log parser - Common and Combined layout   *
001400* are both accepted since this program only ever reads through  *
001500* the fields Combined shares with Common; the trailing quoted   *
001600* referrer and user-agent of a Combined line are simply never   *
001700* reached.  Called by ZLAN020 once the bracket-quote test has    *
001800* passed.                                                        *
001900*                                                               *
002000* Date       UserID    Description                              *
002100* ---------- --------  ---------------------------------------- *
002200* 1991-04-30 RJF       Original coding for zLAN ship 1.0.        *
002300* 1992-08-14 TWB       HTTP-STATUS-nnn named constants brought   *
002400*                      over from the request-logging copybook    *
002500*                      for the status-to-level derivation -      *
002600*                      PR-92177.                                 *
002700* 1996-06-19 TWB       Request line now defaults method/path     *
002800*                      independently instead of rejecting the    *
002900*                      whole line when one is missing - CR-2206. *
003000* 1998-11-09 RJF       Y2K review.  Four-digit year lifted       *
003100*                      straight out of the bracketed timestamp,  *
003200*                      never assumed.                            *
003300* 2002-05-03 DLH       NL-LEVEL and the NL-HTTP-METHOD/PATH      *
003400*                      output fields were never actually being   *
003500*                      moved - every Apache/Nginx record was     *
003600*                      going out at its default level and with   *
003700*                      blank method/path.  Added 4500-DERIVE-    *
003800*                      LEVEL and the two missing MOVEs in 5000 - *
003900*                      PR-02091.                                 *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*****************************************************************
004800* Constants and scan work areas.                                *
004900*****************************************************************
005000 01  WS-ONE                     PIC S9(08) COMP VALUE 1.
005100 01  WS-SCAN-POS                PIC S9(08) COMP VALUE 0.
005200 01  WS-SCAN2-POS               PIC S9(08) COMP VALUE 0.
005300 01  WS-BACK-POS                PIC S9(08) COMP VALUE 0.
005400 01  WS-LINE-LEN                PIC S9(08) COMP VALUE 0.
005500 01  WS-REQ-LEN                 PIC S9(04) COMP VALUE 0.
005600 01  WS-REQ-SP1                 PIC S9(04) COMP VALUE 0.
005700 01  WS-REQ-SP2                 PIC S9(04) COMP VALUE 0.
005800 01  WS-TOK-POS                 PIC S9(08) COMP VALUE 0.
005900 01  WS-TOK-START               PIC S9(08) COMP VALUE 0.
006000 01  WS-TOK-END-POS             PIC S9(08) COMP VALUE 0.
006100 01  WS-TOK-LEN                 PIC S9(04) COMP VALUE 0.
006200 01  WS-BRACKET-START           PIC S9(08) COMP VALUE 0.
006300 01  WS-BRACKET-END             PIC S9(08) COMP VALUE 0.
006400 01  WS-CONTENT-START           PIC S9(08) COMP VALUE 0.
006500 01  WS-QUOTE-START             PIC S9(08) COMP VALUE 0.
006600 01  WS-QUOTE-END               PIC S9(08) COMP VALUE 0.
006700 01  WS-NUM-LEN                 PIC S9(04) COMP VALUE 0.
006800 01  WS-NUM-OFFSET              PIC S9(04) COMP VALUE 0.
006900 01  WS-NUM-START               PIC S9(04) COMP VALUE 0.
007000
007100 01  WS-TS-OK-SW                PIC  X(01) VALUE 'N'.
007200     88  WS-TS-OK                  VALUE 'Y'.
007300 01  WS-QUOTE-OK-SW             PIC  X(01) VALUE 'N'.
007400     88  WS-QUOTE-OK                VALUE 'Y'.
007500 01  WS-STATUS-OK-SW            PIC  X(01) VALUE 'N'.
007600     88  WS-STATUS-OK               VALUE 'Y'.
007700 01  WS-MONTH-OK-SW             PIC  X(01) VALUE 'N'.
007800     88  WS-MONTH-OK                VALUE 'Y'.
007900 01  WS-DIGITS-OK-SW            PIC  X(01) VALUE 'Y'.
008000     88  WS-DIGITS-OK               VALUE 'Y'.
008100
008200*****************************************************************
008300* Status-to-level ranges - see the 1992-08-14 change log entry.  *
008400*****************************************************************
008500 01  WS-STATUS-CHECK            PIC  9(03) VALUE 0.
008600     88  HTTP-STATUS-CLIENT-ERR    VALUE 400 THRU 499.
008700     88  HTTP-STATUS-SERVER-ERR    VALUE 500 THRU 999.
008800
008900 01  WS-TOKEN                   PIC  X(60) VALUE SPACES.
009000 01  WS-METHOD                  PIC  X(08) VALUE SPACES.
009100 01  WS-PATH                    PIC  X(40) VALUE SPACES.
009200 01  WS-STATUS-TEXT             PIC  X(03) VALUE SPACES.
009300 01  WS-SIZE-TEXT               PIC  X(12) VALUE SPACES.
009400 01  WS-REQUEST-LINE            PIC  X(80) VALUE SPACES.
009500 01  WS-MONTH-TEXT              PIC  X(03) VALUE SPACES.
009600 01  WS-MONTH-NUM               PIC  X(02) VALUE SPACES.
009700
009800 01  WS-RAW-TS                  PIC  X(20) VALUE SPACES.
009900 01  WS-RAW-TS-PARTS REDEFINES WS-RAW-TS.
010000     05  WS-TS-DAY              PIC  X(02).
010100     05  FILLER                 PIC  X(01).
010200     05  WS-TS-MONNAME          PIC  X(03).
010300     05  FILLER                 PIC  X(01).
010400     05  WS-TS-YEAR             PIC  X(04).
010500     05  FILLER                 PIC  X(01).
010600     05  WS-TS-TIME             PIC  X(08).
010700
010800*****************************************************************
010900* Canonical month map - see ZLANHDL.                             *
011000*****************************************************************
011100 COPY ZLANHDL.
011200
011300 LINKAGE SECTION.
011400 01  LK-RAW-LINE                PIC  X(256).
011500 COPY ZLANNLC.
011600 01  LK-PARSE-OK-SW             PIC  X(01).
011700
011800 PROCEDURE DIVISION USING LK-RAW-LINE, NL-RECORD, LK-PARSE-OK-SW.
011900 0000-MAIN-LINE.
012000     MOVE 'N'                    TO LK-PARSE-OK-SW.
012100     PERFORM 1000-TRIM-LINE      THRU 1000-EXIT.
012200     MOVE 1                      TO WS-TOK-POS.
012300     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
012400     MOVE WS-TOKEN                TO NL-SOURCE.
012500     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
012600     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
012700     PERFORM 2000-FIND-BRACKET-TS THRU 2000-EXIT.
012800     IF NOT WS-TS-OK
012900         GO TO 9999-DONE.
013000     PERFORM 3000-FIND-REQUEST-QUOTE THRU 3000-EXIT.
013100     IF NOT WS-QUOTE-OK
013200         GO TO 9999-DONE.
013300     PERFORM 3100-SPLIT-REQUEST  THRU 3100-EXIT.
013400     PERFORM 4000-FIND-STATUS    THRU 4000-EXIT.
013500     IF NOT WS-STATUS-OK
013600         GO TO 9999-DONE.
013700     PERFORM 4100-FIND-SIZE      THRU 4100-EXIT.
013800     PERFORM 4500-DERIVE-LEVEL   THRU 4500-EXIT.
013900     PERFORM 5000-BUILD-RECORD   THRU 5000-EXIT.
014000     MOVE 'Y'                    TO LK-PARSE-OK-SW.
014100 9999-DONE.
014200     EXIT PROGRAM.
014300
014400 1000-TRIM-LINE.
014500     MOVE ZEROES                 TO WS-LINE-LEN.
014600     PERFORM 1010-BACK-SCAN      THRU 1010-EXIT
014700         VARYING WS-BACK-POS FROM 256 BY -1
014800         UNTIL WS-BACK-POS < 1
014900            OR WS-LINE-LEN NOT EQUAL ZEROES.
015000 1000-EXIT.
015100     EXIT.
015200
015300 1010-BACK-SCAN.
015400     IF LK-RAW-LINE(WS-BACK-POS:1) NOT EQUAL SPACE
015500         MOVE WS-BACK-POS         TO WS-LINE-LEN.
015600 1010-EXIT.
015700     EXIT.
015800
015900*****************************************************************
016000* Lift the bracketed timestamp, validate its separators by      *
016100* position, and rebuild it in ISO order - zone, if present,      *
016200* rides along inside the brackets and is never copied out.       *
016300*****************************************************************
016400 2000-FIND-BRACKET-TS.
016500     MOVE 'N'                    TO WS-TS-OK-SW.
016600     MOVE ZEROES                 TO WS-BRACKET-START.
016700     PERFORM 2010-SCAN-FOR-LBRACKET THRU 2010-EXIT
016800         VARYING WS-SCAN-POS FROM WS-TOK-POS BY 1
016900         UNTIL WS-SCAN-POS > WS-LINE-LEN
017000            OR WS-BRACKET-START NOT EQUAL ZEROES.
017100     IF WS-BRACKET-START EQUAL ZEROES
017200         GO TO 2000-EXIT.
017300     MOVE ZEROES                 TO WS-BRACKET-END.
017400     PERFORM 2020-SCAN-FOR-RBRACKET THRU 2020-EXIT
017500         VARYING WS-SCAN-POS FROM WS-BRACKET-START BY 1
017600         UNTIL WS-SCAN-POS > WS-LINE-LEN
017700            OR WS-BRACKET-END NOT EQUAL ZEROES.
017800     IF WS-BRACKET-END EQUAL ZEROES
017900         GO TO 2000-EXIT.
018000     SUBTRACT WS-BRACKET-START FROM WS-BRACKET-END
018100                               GIVING WS-TOK-LEN.
018200     SUBTRACT 1 FROM WS-TOK-LEN.
018300     IF WS-TOK-LEN < 20
018400         GO TO 2000-EXIT.
018500     ADD WS-BRACKET-START 1 GIVING WS-CONTENT-START.
018600     MOVE LK-RAW-LINE(WS-CONTENT-START:20) TO WS-RAW-TS.
018700     IF WS-RAW-TS(3:1) NOT EQUAL '/'
018800         GO TO 2000-EXIT.
018900     IF WS-RAW-TS(7:1) NOT EQUAL '/'
019000         GO TO 2000-EXIT.
019100     IF WS-RAW-TS(12:1) NOT EQUAL ':'
019200         GO TO 2000-EXIT.
019300     IF WS-RAW-TS(15:1) NOT EQUAL ':'
019400         GO TO 2000-EXIT.
019500     IF WS-RAW-TS(18:1) NOT EQUAL ':'
019600         GO TO 2000-EXIT.
019700     MOVE WS-TS-MONNAME           TO WS-MONTH-TEXT.
019800     INSPECT WS-MONTH-TEXT CONVERTING
019900         'abcdefghijklmnopqrstuvwxyz' TO
020000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020100     PERFORM 9400-LOOKUP-MONTH   THRU 9400-EXIT.
020200     IF NOT WS-MONTH-OK
020300         GO TO 2000-EXIT.
020400     STRING WS-TS-YEAR            DELIMITED BY SIZE
020500            '-'                    DELIMITED BY SIZE
020600            WS-MONTH-NUM           DELIMITED BY SIZE
020700            '-'                    DELIMITED BY SIZE
020800            WS-TS-DAY              DELIMITED BY SIZE
020900            'T'                    DELIMITED BY SIZE
021000            WS-TS-TIME             DELIMITED BY SIZE
021100            INTO NL-TIMESTAMP.
021200     ADD WS-BRACKET-END 1 GIVING WS-TOK-POS.
021300     MOVE 'Y'                    TO WS-TS-OK-SW.
021400 2000-EXIT.
021500     EXIT.
021600
021700 2010-SCAN-FOR-LBRACKET.
021800     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL '['
021900         MOVE WS-SCAN-POS         TO WS-BRACKET-START.
022000 2010-EXIT.
022100     EXIT.
022200
022300 2020-SCAN-FOR-RBRACKET.
022400     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL ']'
022500         MOVE WS-SCAN-POS         TO WS-BRACKET-END.
022600 2020-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000* Lift the quoted request line that follows the timestamp.      *
023100*****************************************************************
023200 3000-FIND-REQUEST-QUOTE.
023300     MOVE 'N'                    TO WS-QUOTE-OK-SW.
023400     MOVE ZEROES                 TO WS-QUOTE-START.
023500     PERFORM 3010-SCAN-FOR-QUOTE THRU 3010-EXIT
023600         VARYING WS-SCAN-POS FROM WS-TOK-POS BY 1
023700         UNTIL WS-SCAN-POS > WS-LINE-LEN
023800            OR WS-QUOTE-START NOT EQUAL ZEROES.
023900     IF WS-QUOTE-START EQUAL ZEROES
024000         GO TO 3000-EXIT.
024100     MOVE ZEROES                 TO WS-QUOTE-END.
024200     PERFORM 3020-SCAN-FOR-CLOSE-QUOTE THRU 3020-EXIT
024300         VARYING WS-SCAN-POS FROM WS-QUOTE-START + 1 BY 1
024400         UNTIL WS-SCAN-POS > WS-LINE-LEN
024500            OR WS-QUOTE-END NOT EQUAL ZEROES.
024600     IF WS-QUOTE-END EQUAL ZEROES
024700         GO TO 3000-EXIT.
024800     SUBTRACT WS-QUOTE-START FROM WS-QUOTE-END
024900                             GIVING WS-TOK-LEN.
025000     SUBTRACT 1 FROM WS-TOK-LEN.
025100     IF WS-TOK-LEN > 80
025200         MOVE 80                  TO WS-TOK-LEN.
025300     MOVE SPACES                  TO WS-REQUEST-LINE.
025400     IF WS-TOK-LEN > ZEROES
025500         ADD WS-QUOTE-START 1 GIVING WS-SCAN2-POS
025600         MOVE LK-RAW-LINE(WS-SCAN2-POS:WS-TOK-LEN)
025700                                  TO WS-REQUEST-LINE.
025800     ADD WS-QUOTE-END 2 GIVING WS-TOK-POS.
025900     MOVE 'Y'                    TO WS-QUOTE-OK-SW.
026000 3000-EXIT.
026100     EXIT.
026200
026300 3010-SCAN-FOR-QUOTE.
026400     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL '"'
026500         MOVE WS-SCAN-POS         TO WS-QUOTE-START.
026600 3010-EXIT.
026700     EXIT.
026800
026900 3020-SCAN-FOR-CLOSE-QUOTE.
027000     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL '"'
027100         MOVE WS-SCAN-POS         TO WS-QUOTE-END.
027200 3020-EXIT.
027300     EXIT.
027400
027500*****************************************************************
027600* Split the quoted request line into method and path.  The       *
027700* protocol token, if present, is read past but never kept - it   *
027800* appears in neither the normalized record nor the message.      *
027900* Missing parts take the shop's GET / defaults.                  *
028000*****************************************************************
028100 3100-SPLIT-REQUEST.
028200     MOVE 'GET     '              TO WS-METHOD.
028300     MOVE SPACES                  TO WS-PATH.
028400     MOVE '/'                     TO WS-PATH.
028500     MOVE ZEROES                  TO WS-REQ-LEN.
028600     PERFORM 3105-REQ-BACK-SCAN  THRU 3105-EXIT
028700         VARYING WS-BACK-POS FROM 80 BY -1
028800         UNTIL WS-BACK-POS < 1
028900            OR WS-REQ-LEN NOT EQUAL ZEROES.
029000     IF WS-REQ-LEN EQUAL ZEROES
029100         GO TO 3100-EXIT.
029200     MOVE ZEROES                  TO WS-REQ-SP1.
029300     PERFORM 3110-SCAN-REQ-SPACE1 THRU 3110-EXIT
029400         VARYING WS-SCAN-POS FROM 1 BY 1
029500         UNTIL WS-SCAN-POS > WS-REQ-LEN
029600            OR WS-REQ-SP1 NOT EQUAL ZEROES.
029700     IF WS-REQ-SP1 EQUAL ZEROES
029800         MOVE WS-REQUEST-LINE(1:WS-REQ-LEN) TO WS-METHOD
029900         GO TO 3100-EXIT.
030000     PERFORM 3130-SET-METHOD     THRU 3130-EXIT.
030100     PERFORM 3140-SET-PATH       THRU 3140-EXIT.
030200 3100-EXIT.
030300     EXIT.
030400
030500 3105-REQ-BACK-SCAN.
030600     IF WS-REQUEST-LINE(WS-BACK-POS:1) NOT EQUAL SPACE
030700         MOVE WS-BACK-POS         TO WS-REQ-LEN.
030800 3105-EXIT.
030900     EXIT.
031000
031100 3110-SCAN-REQ-SPACE1.
031200     IF WS-REQUEST-LINE(WS-SCAN-POS:1) EQUAL SPACE
031300         MOVE WS-SCAN-POS         TO WS-REQ-SP1.
031400 3110-EXIT.
031500     EXIT.
031600
031700 3130-SET-METHOD.
031800     SUBTRACT 1 FROM WS-REQ-SP1 GIVING WS-TOK-LEN.
031900     IF WS-TOK-LEN > 8
032000         MOVE 8                   TO WS-TOK-LEN.
032100     MOVE SPACES                  TO WS-METHOD.
032200     IF WS-TOK-LEN > ZEROES
032300         MOVE WS-REQUEST-LINE(1:WS-TOK-LEN) TO WS-METHOD.
032400 3130-EXIT.
032500     EXIT.
032600
032700 3140-SET-PATH.
032800     ADD WS-REQ-SP1 1 GIVING WS-SCAN2-POS.
032900     MOVE ZEROES                  TO WS-REQ-SP2.
033000     IF WS-SCAN2-POS > WS-REQ-LEN
033100         GO TO 3140-EXIT.
033200     PERFORM 3150-SCAN-REQ-SPACE2 THRU 3150-EXIT
033300         VARYING WS-SCAN-POS FROM WS-SCAN2-POS BY 1
033400         UNTIL WS-SCAN-POS > WS-REQ-LEN
033500            OR WS-REQ-SP2 NOT EQUAL ZEROES.
033600     IF WS-REQ-SP2 EQUAL ZEROES
033700         MOVE WS-REQ-LEN           TO WS-REQ-SP2
033800         ADD 1 TO WS-REQ-SP2.
033900     SUBTRACT WS-SCAN2-POS FROM WS-REQ-SP2 GIVING WS-TOK-LEN.
034000     IF WS-TOK-LEN > 40
034100         MOVE 40                  TO WS-TOK-LEN.
034200     MOVE SPACES                  TO WS-PATH.
034300     IF WS-TOK-LEN > ZEROES
034400         MOVE WS-REQUEST-LINE(WS-SCAN2-POS:WS-TOK-LEN)
034500                                  TO WS-PATH.
034600 3140-EXIT.
034700     EXIT.
034800
034900 3150-SCAN-REQ-SPACE2.
035000     IF WS-REQUEST-LINE(WS-SCAN-POS:1) EQUAL SPACE
035100         MOVE WS-SCAN-POS         TO WS-REQ-SP2.
035200 3150-EXIT.
035300     EXIT.
035400
035500 4000-FIND-STATUS.
035600     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
035700     MOVE 'N'                    TO WS-STATUS-OK-SW.
035800     IF WS-TOK-LEN NOT EQUAL 3
035900         GO TO 4000-EXIT.
036000     IF WS-TOKEN(1:3) IS NOT NUMERIC
036100         GO TO 4000-EXIT.
036200     MOVE WS-TOKEN(1:3)           TO NL-HTTP-STATUS.
036300     MOVE WS-TOKEN(1:3)           TO WS-STATUS-TEXT.
036400     MOVE 'Y'                    TO WS-STATUS-OK-SW.
036500 4000-EXIT.
036600     EXIT.
036700
036800 4100-FIND-SIZE.
036900     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
037000     MOVE ZEROES                  TO NL-RESP-SIZE.
037100     MOVE '0'                     TO WS-SIZE-TEXT.
037200     IF WS-TOK-LEN EQUAL ZEROES
037300         GO TO 4100-EXIT.
037400     IF WS-TOK-LEN EQUAL 1 AND WS-TOKEN(1:1) EQUAL '-'
037500         GO TO 4100-EXIT.
037600     PERFORM 9700-CHECK-DIGITS-TOKEN THRU 9700-EXIT.
037700     IF NOT WS-DIGITS-OK
037800         GO TO 4100-EXIT.
037900     MOVE WS-TOKEN(1:WS-TOK-LEN) TO WS-SIZE-TEXT.
038000     PERFORM 9710-TEXT-TO-NUMBER THRU 9710-EXIT.
038100 4100-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500* Status-to-level, per the 1992-08-14 change log entry - under   *
038600* 400 is informational, 400-499 is a client-side warning, 500    *
038700* and up is an error worth paging on.                            *
038800*****************************************************************
038900 4500-DERIVE-LEVEL.
039000     MOVE NL-HTTP-STATUS          TO WS-STATUS-CHECK.
039100     IF HTTP-STATUS-SERVER-ERR
039200         MOVE 'ERROR   '          TO NL-LEVEL
039300     ELSE
039400     IF HTTP-STATUS-CLIENT-ERR
039500         MOVE 'WARN    '          TO NL-LEVEL
039600     ELSE
039700         MOVE 'INFO    '          TO NL-LEVEL.
039800 4500-EXIT.
039900     EXIT.
040000
040100 5000-BUILD-RECORD.
040200     MOVE 'web-server'            TO NL-APPLICATION.
040300     MOVE 'Apache/Nginx        '  TO NL-PARSER.
040400     MOVE SPACES                  TO NL-FACILITY.
040500     MOVE ZEROES                  TO NL-SEVERITY.
040600     MOVE WS-METHOD                TO NL-HTTP-METHOD.
040700     MOVE WS-PATH                  TO NL-HTTP-PATH.
040800     PERFORM 9800-BUILD-MESSAGE  THRU 9800-EXIT.
040900 5000-EXIT.
041000     EXIT.
041100
041200*****************************************************************
041300* Generic single-space-delimited token lift - see the sister     *
041400* copy of this routine in the syslog parser.                     *
041500*****************************************************************
041600 9100-NEXT-TOKEN.
041700     MOVE SPACES                  TO WS-TOKEN.
041800     MOVE WS-TOK-POS               TO WS-TOK-START.
041900     MOVE ZEROES                  TO WS-TOK-END-POS.
042000     PERFORM 9110-SCAN-FOR-SPACE THRU 9110-EXIT
042100         VARYING WS-SCAN-POS FROM WS-TOK-START BY 1
042200         UNTIL WS-SCAN-POS > WS-LINE-LEN
042300            OR WS-TOK-END-POS NOT EQUAL ZEROES.
042400     IF WS-TOK-END-POS EQUAL ZEROES
042500         ADD WS-LINE-LEN 1 GIVING WS-TOK-END-POS.
042600     SUBTRACT WS-TOK-START FROM WS-TOK-END-POS
042700                           GIVING WS-TOK-LEN.
042800     IF WS-TOK-LEN > 60
042900         MOVE 60                   TO WS-TOK-LEN.
043000     IF WS-TOK-LEN > ZEROES
043100         MOVE LK-RAW-LINE(WS-TOK-START:WS-TOK-LEN) TO WS-TOKEN.
043200     ADD WS-TOK-END-POS 1 GIVING WS-TOK-POS.
043300 9100-EXIT.
043400     EXIT.
043500
043600 9110-SCAN-FOR-SPACE.
043700     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE
043800         MOVE WS-SCAN-POS          TO WS-TOK-END-POS.
043900 9110-EXIT.
044000     EXIT.
044100
044200 9400-LOOKUP-MONTH.
044300     MOVE 'N'                    TO WS-MONTH-OK-SW.
044400     PERFORM 9410-CHECK-ONE-MONTH THRU 9410-EXIT
044500         VARYING ZLAN-MON-IDX FROM 1 BY 1
044600         UNTIL ZLAN-MON-IDX > ZLAN-MONTH-COUNT
044700            OR WS-MONTH-OK.
044800 9400-EXIT.
044900     EXIT.
045000
045100 9410-CHECK-ONE-MONTH.
045200     IF WS-MONTH-TEXT EQUAL ZLAN-MON-NAME(ZLAN-MON-IDX)
045300         MOVE ZLAN-MON-NUMBER(ZLAN-MON-IDX) TO WS-MONTH-NUM
045400         MOVE 'Y'                 TO WS-MONTH-OK-SW.
045500 9410-EXIT.
045600     EXIT.
045700
045800 9700-CHECK-DIGITS-TOKEN.
045900     MOVE 'Y'                    TO WS-DIGITS-OK-SW.
046000     PERFORM 9701-CHECK-ONE-DIGIT THRU 9701-EXIT
046100         VARYING WS-SCAN-POS FROM 1 BY 1
046200         UNTIL WS-SCAN-POS > WS-TOK-LEN
046300            OR NOT WS-DIGITS-OK.
046400 9700-EXIT.
046500     EXIT.
046600
046700 9701-CHECK-ONE-DIGIT.
046800     IF WS-TOKEN(WS-SCAN-POS:1) IS NOT NUMERIC
046900         MOVE 'N'                 TO WS-DIGITS-OK-SW.
047000 9701-EXIT.
047100     EXIT.
047200
047300 9710-TEXT-TO-NUMBER.
047400     MOVE ZEROES                  TO NL-RESP-SIZE.
047500     MOVE WS-TOK-LEN               TO WS-NUM-LEN.
047600     IF WS-NUM-LEN > 9
047700         MOVE 9                    TO WS-NUM-LEN.
047800     SUBTRACT WS-NUM-LEN FROM 9 GIVING WS-NUM-OFFSET.
047900     ADD WS-NUM-OFFSET 1 GIVING WS-NUM-START.
048000     MOVE WS-TOKEN(1:WS-NUM-LEN)
048100                  TO NL-RESP-SIZE(WS-NUM-START:WS-NUM-LEN).
048200 9710-EXIT.
048300     EXIT.
048400
048500*****************************************************************
048600* Build the message text - trailing-space-padded fields are      *
048700* trimmed by the STRING DELIMITED BY SPACE convention rather     *
048800* than a separate scan.                                          *
048900*****************************************************************
049000 9800-BUILD-MESSAGE.
049100     STRING WS-METHOD              DELIMITED BY SPACE
049200            ' '                     DELIMITED BY SIZE
049300            WS-PATH                 DELIMITED BY SPACE
049400            ' '                     DELIMITED BY SIZE
049500            WS-STATUS-TEXT          DELIMITED BY SIZE
049600            ' '                     DELIMITED BY SIZE
049700            WS-SIZE-TEXT            DELIMITED BY SPACE
049800            INTO NL-MESSAGE.
049900 9800-EXIT.
050000     EXIT.
