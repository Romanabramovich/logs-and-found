000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZLAN040.
000400 AUTHOR.  R. J. FRERKING.
000500 INSTALLATION.  CORPORATE SYSTEMS - BATCH SERVICES.
000600 DATE-WRITTEN.  04/23/91.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* ZLAN - z/OS Log Aggregation and Normalization                 *
001200*                                                               *
001300* Syslog parser - both RFC 5424 and the older RFC 3164 line      *
001400* shape.  Called by ZLAN020 once a line has passed the PRI       *
001500* bracket test.  PRI is decoded into facility and severity by    *
001600* plain integer division; the severity map and facility-name     *
001700* lookup both live in ZLANHDL.  RFC 5424 carries its own ISO     *
001800* timestamp; RFC 3164 has no year in it at all, so the run-date  *
001900* year comes in as a parameter from ZLAN010.                     *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1991-04-23 RJF       Original coding for zLAN ship 1.0.        *
002400* 1993-05-21 TWB       5424 vs 3164 disambiguation added once    *
002500*                      the VERSION field was noticed - same      *
002600*                      ticket as the dispatcher PRI window,      *
002700*                      PR-93061.                                 *
002800* 1995-11-02 DLH       Structured-data skip now counts bracket   *
002900*                      depth instead of stopping at the first    *
003000*                      ']' - nested SD-ID pairs were truncating  *
003100*                      the message - CR-1233.                    *
003200* 1998-11-09 RJF       Y2K review.  RFC 3164 year now supplied   *
003300*                      by the run-date parameter card, never     *
003400*                      guessed from a 2-digit system date.       *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*****************************************************************
004300* Constants and scan work areas.                                *
004400*****************************************************************
004500 01  WS-ONE                     PIC S9(08) COMP VALUE 1.
004600 01  WS-SCAN-POS                PIC S9(08) COMP VALUE 0.
004700 01  WS-SCAN2-POS               PIC S9(08) COMP VALUE 0.
004800 01  WS-BACK-POS                PIC S9(08) COMP VALUE 0.
004900 01  WS-LINE-LEN                PIC S9(08) COMP VALUE 0.
005000 01  WS-SCAN-LIMIT              PIC S9(08) COMP VALUE 0.
005100 01  WS-GT-POS                  PIC S9(08) COMP VALUE 0.
005200 01  WS-PRI-LEN                 PIC S9(04) COMP VALUE 0.
005300 01  WS-FACILITY                PIC S9(04) COMP VALUE 0.
005400 01  WS-SEVERITY                PIC S9(04) COMP VALUE 0.
005500 01  WS-FAC-SUBSCRIPT           PIC S9(04) COMP VALUE 0.
005600 01  WS-TOK-POS                 PIC S9(08) COMP VALUE 0.
005700 01  WS-TOK-START               PIC S9(08) COMP VALUE 0.
005800 01  WS-TOK-END-POS             PIC S9(08) COMP VALUE 0.
005900 01  WS-TOK-LEN                 PIC S9(04) COMP VALUE 0.
006000 01  WS-SD-DEPTH                PIC S9(04) COMP VALUE 0.
006100 01  WS-MSG-START               PIC S9(08) COMP VALUE 0.
006200 01  WS-COLON-POS               PIC S9(08) COMP VALUE 0.
006300 01  WS-BRACKET-POS             PIC S9(08) COMP VALUE 0.
006400 01  WS-TS-TRIM-LEN             PIC S9(04) COMP VALUE 0.
006500 01  WS-TS-BACK-POS             PIC S9(04) COMP VALUE 0.
006600
006700 01  WS-PRI-OK-SW               PIC  X(01) VALUE 'N'.
006800     88  WS-PRI-OK                 VALUE 'Y'.
006900 01  WS-DIGITS-OK-SW            PIC  X(01) VALUE 'Y'.
007000     88  WS-DIGITS-OK               VALUE 'Y'.
007100 01  WS-BODY-OK-SW              PIC  X(01) VALUE 'N'.
007200     88  WS-BODY-OK                 VALUE 'Y'.
007300 01  WS-TS-OK-SW                PIC  X(01) VALUE 'N'.
007400     88  WS-TS-OK                   VALUE 'Y'.
007500 01  WS-MONTH-OK-SW             PIC  X(01) VALUE 'N'.
007600     88  WS-MONTH-OK                VALUE 'Y'.
007700 01  WS-LAYOUT-CODE             PIC  X(01) VALUE SPACE.
007800     88  WS-LAYOUT-5424             VALUE '5'.
007900     88  WS-LAYOUT-3164             VALUE '3'.
008000
008100 01  WS-PRI-NUM                 PIC  9(03) VALUE 0.
008200 01  WS-PRI-NUM-X REDEFINES WS-PRI-NUM
008300                                PIC  X(03).
008400
008500 01  WS-TOKEN                   PIC  X(60) VALUE SPACES.
008600 01  WS-RAW-TS                  PIC  X(40) VALUE SPACES.
008700 01  WS-RAW-HOSTNAME            PIC  X(60) VALUE SPACES.
008800 01  WS-RAW-APPNAME             PIC  X(60) VALUE SPACES.
008900 01  WS-MONTH-TEXT              PIC  X(03) VALUE SPACES.
009000 01  WS-MONTH-NUM               PIC  X(02) VALUE SPACES.
009100 01  WS-DAY-TEXT                PIC  X(02) VALUE SPACES.
009200
009300*****************************************************************
009400* Canonical level/facility/month maps - see ZLANHDL.             *
009500*****************************************************************
009600 COPY ZLANHDL.
009700
009800 LINKAGE SECTION.
009900 01  LK-RAW-LINE                PIC  X(256).
010000 01  LK-RUN-YEAR                PIC  X(04).
010100 COPY ZLANNLC.
010200 01  LK-PARSE-OK-SW             PIC  X(01).
010300
010400 PROCEDURE DIVISION USING LK-RAW-LINE, LK-RUN-YEAR,
010500                           NL-RECORD, LK-PARSE-OK-SW.
010600 0000-MAIN-LINE.
010700     MOVE 'N'                    TO LK-PARSE-OK-SW.
010800     PERFORM 1000-TRIM-LINE      THRU 1000-EXIT.
010900     PERFORM 2000-EXTRACT-PRI    THRU 2000-EXIT.
011000     IF NOT WS-PRI-OK
011100         GO TO 9999-DONE.
011200     PERFORM 2050-DECOMPOSE-PRI  THRU 2050-EXIT.
011300     PERFORM 2100-DETECT-LAYOUT  THRU 2100-EXIT.
011400     IF WS-LAYOUT-5424
011500         PERFORM 3000-PARSE-5424 THRU 3000-EXIT
011600     ELSE
011700         PERFORM 4000-PARSE-3164 THRU 4000-EXIT.
011800     IF NOT WS-BODY-OK
011900         GO TO 9999-DONE.
012000     PERFORM 5000-BUILD-RECORD   THRU 5000-EXIT.
012100     MOVE 'Y'                    TO LK-PARSE-OK-SW.
012200 9999-DONE.
012300     EXIT PROGRAM.
012400
012500 1000-TRIM-LINE.
012600     MOVE ZEROES                 TO WS-LINE-LEN.
012700     PERFORM 1010-BACK-SCAN      THRU 1010-EXIT
012800         VARYING WS-BACK-POS FROM 256 BY -1
012900         UNTIL WS-BACK-POS < 1
013000            OR WS-LINE-LEN NOT EQUAL ZEROES.
013100 1000-EXIT.
013200     EXIT.
013300
013400 1010-BACK-SCAN.
013500     IF LK-RAW-LINE(WS-BACK-POS:1) NOT EQUAL SPACE
013600         MOVE WS-BACK-POS         TO WS-LINE-LEN.
013700 1010-EXIT.
013800     EXIT.
013900
014000*****************************************************************
014100* PRI is one to three digits between the '<' in byte 1 and the  *
014200* first '>' found within the first ten bytes.  Every byte in     *
014300* between must be numeric or the line is rejected outright.      *
014400*****************************************************************
014500 2000-EXTRACT-PRI.
014600     MOVE 'N'                    TO WS-PRI-OK-SW.
014700     MOVE ZEROES                 TO WS-GT-POS.
014800     IF LK-RAW-LINE(1:1) NOT EQUAL '<'
014900         GO TO 2000-EXIT.
015000     PERFORM 2010-SCAN-FOR-GT    THRU 2010-EXIT
015100         VARYING WS-SCAN-POS FROM 2 BY 1
015200         UNTIL WS-SCAN-POS > 10
015300            OR WS-GT-POS NOT EQUAL ZEROES.
015400     IF WS-GT-POS EQUAL ZEROES
015500         GO TO 2000-EXIT.
015600     SUBTRACT 2 FROM WS-GT-POS GIVING WS-PRI-LEN.
015700     IF WS-PRI-LEN < 1 OR WS-PRI-LEN > 3
015800         GO TO 2000-EXIT.
015900     PERFORM 2020-CHECK-DIGITS   THRU 2020-EXIT.
016000     IF NOT WS-DIGITS-OK
016100         GO TO 2000-EXIT.
016200     MOVE ZEROES                 TO WS-PRI-NUM.
016300     IF WS-PRI-LEN EQUAL 1
016400         MOVE LK-RAW-LINE(2:1) TO WS-PRI-NUM(3:1).
016500     IF WS-PRI-LEN EQUAL 2
016600         MOVE LK-RAW-LINE(2:2) TO WS-PRI-NUM(2:2).
016700     IF WS-PRI-LEN EQUAL 3
016800         MOVE LK-RAW-LINE(2:3) TO WS-PRI-NUM(1:3).
016900     MOVE 'Y'                    TO WS-PRI-OK-SW.
017000 2000-EXIT.
017100     EXIT.
017200
017300 2010-SCAN-FOR-GT.
017400     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL '>'
017500         MOVE WS-SCAN-POS         TO WS-GT-POS.
017600 2010-EXIT.
017700     EXIT.
017800
017900 2020-CHECK-DIGITS.
018000     MOVE 'Y'                    TO WS-DIGITS-OK-SW.
018100     PERFORM 2021-CHECK-ONE-DIGIT THRU 2021-EXIT
018200         VARYING WS-SCAN-POS FROM 2 BY 1
018300         UNTIL WS-SCAN-POS > WS-GT-POS - 1
018400            OR NOT WS-DIGITS-OK.
018500 2020-EXIT.
018600     EXIT.
018700
018800 2021-CHECK-ONE-DIGIT.
018900     IF LK-RAW-LINE(WS-SCAN-POS:1) IS NOT NUMERIC
019000         MOVE 'N'                 TO WS-DIGITS-OK-SW.
019100 2021-EXIT.
019200     EXIT.
019300
019400 2050-DECOMPOSE-PRI.
019500     DIVIDE WS-PRI-NUM BY 8 GIVING WS-FACILITY
019600                            REMAINDER WS-SEVERITY.
019700     PERFORM 9500-MAP-FACILITY   THRU 9500-EXIT.
019800     PERFORM 9600-MAP-SEVERITY   THRU 9600-EXIT.
019900 2050-EXIT.
020000     EXIT.
020100
020200*****************************************************************
020300* 5424 always carries a one-digit VERSION right after the PRI,  *
020400* followed by a space - 3164 goes straight into the month name. *
020500*****************************************************************
020600 2100-DETECT-LAYOUT.
020700     MOVE SPACE                  TO WS-LAYOUT-CODE.
020800     IF LK-RAW-LINE(WS-GT-POS + 1:1) IS NUMERIC
020900         IF LK-RAW-LINE(WS-GT-POS + 2:1) EQUAL SPACE
021000             MOVE '5'             TO WS-LAYOUT-CODE.
021100     IF WS-LAYOUT-CODE EQUAL SPACE
021200         MOVE '3'                 TO WS-LAYOUT-CODE.
021300 2100-EXIT.
021400     EXIT.
021500
021600*****************************************************************
021700* RFC 5424: VERSION TIMESTAMP HOSTNAME APP-NAME PROCID MSGID SD  *
021800* MSG, every field but SD and MSG delimited by a single space.  *
021900*****************************************************************
022000 3000-PARSE-5424.
022100     MOVE 'N'                    TO WS-BODY-OK-SW.
022200     ADD WS-GT-POS 3 GIVING WS-TOK-POS.
022300     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
022400     MOVE WS-TOKEN                TO WS-RAW-TS.
022500     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
022600     MOVE WS-TOKEN                TO WS-RAW-HOSTNAME.
022700     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
022800     MOVE WS-TOKEN                TO WS-RAW-APPNAME.
022900     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
023000     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
023100     PERFORM 2130-SKIP-SD        THRU 2130-EXIT.
023200     PERFORM 9300-NORMALIZE-SYSLOG-TS THRU 9300-EXIT.
023300     IF NOT WS-TS-OK
023400         GO TO 3000-EXIT.
023500     IF WS-RAW-HOSTNAME(1:1) EQUAL '-'
023600             AND WS-RAW-HOSTNAME(2:1) EQUAL SPACE
023700         MOVE 'unknown'           TO NL-SOURCE
023800     ELSE
023900         MOVE WS-RAW-HOSTNAME     TO NL-SOURCE.
024000     IF WS-RAW-APPNAME(1:1) EQUAL '-'
024100             AND WS-RAW-APPNAME(2:1) EQUAL SPACE
024200         MOVE 'syslog'            TO NL-APPLICATION
024300     ELSE
024400         MOVE WS-RAW-APPNAME      TO NL-APPLICATION.
024500     IF WS-MSG-START GREATER WS-LINE-LEN
024600         MOVE SPACES              TO NL-MESSAGE
024700     ELSE
024800         MOVE LK-RAW-LINE(WS-MSG-START:
024900                   WS-LINE-LEN - WS-MSG-START + 1) TO NL-MESSAGE.
025000     MOVE 'Y'                    TO WS-BODY-OK-SW.
025100 3000-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500* Hop across the structured-data field without splitting it -   *
025600* track bracket depth so embedded spaces inside an SD-ELEMENT   *
025700* do not end the field early.  A bare '-' has depth zero the     *
025800* whole way through and stops at the very next space.           *
025900*****************************************************************
026000 2130-SKIP-SD.
026100     MOVE ZEROES                 TO WS-SD-DEPTH.
026200     MOVE ZEROES                 TO WS-MSG-START.
026300     IF WS-TOK-POS GREATER WS-LINE-LEN
026400         MOVE WS-TOK-POS          TO WS-MSG-START
026500         GO TO 2130-EXIT.
026600     PERFORM 2131-SD-ONE-CHAR    THRU 2131-EXIT
026700         VARYING WS-SCAN2-POS FROM WS-TOK-POS BY 1
026800         UNTIL WS-SCAN2-POS > WS-LINE-LEN
026900            OR (WS-SD-DEPTH EQUAL ZEROES AND
027000                LK-RAW-LINE(WS-SCAN2-POS:1) EQUAL SPACE).
027100     ADD WS-SCAN2-POS 1 GIVING WS-MSG-START.
027200 2130-EXIT.
027300     EXIT.
027400
027500 2131-SD-ONE-CHAR.
027600     IF LK-RAW-LINE(WS-SCAN2-POS:1) EQUAL '['
027700         ADD WS-ONE               TO WS-SD-DEPTH
027800     ELSE
027900         IF LK-RAW-LINE(WS-SCAN2-POS:1) EQUAL ']'
028000             IF WS-SD-DEPTH GREATER THAN ZEROES
028100                 SUBTRACT WS-ONE FROM WS-SD-DEPTH.
028200 2131-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* RFC 3164: '<PRI>Mon dd hh:mm:ss HOSTNAME TAG[PID]: MSG'.  The  *
028700* date/time block is a fixed 15 bytes, so it is lifted by       *
028800* position rather than token scan; everything after is scanned  *
028900* for hostname, tag and the colon that ends the tag.            *
029000*****************************************************************
029100 4000-PARSE-3164.
029200     MOVE 'N'                    TO WS-BODY-OK-SW.
029300     ADD WS-GT-POS 1 GIVING WS-TOK-START.
029400     ADD WS-TOK-START 14 GIVING WS-SCAN-LIMIT.
029500     IF WS-SCAN-LIMIT GREATER WS-LINE-LEN
029600         GO TO 4000-EXIT.
029700     IF LK-RAW-LINE(WS-TOK-START + 3:1) NOT EQUAL SPACE
029800         GO TO 4000-EXIT.
029900     IF LK-RAW-LINE(WS-TOK-START + 6:1) NOT EQUAL SPACE
030000         GO TO 4000-EXIT.
030100     IF LK-RAW-LINE(WS-TOK-START + 9:1) NOT EQUAL ':'
030200         GO TO 4000-EXIT.
030300     IF LK-RAW-LINE(WS-TOK-START + 12:1) NOT EQUAL ':'
030400         GO TO 4000-EXIT.
030500     PERFORM 9400-LOOKUP-MONTH   THRU 9400-EXIT.
030600     IF NOT WS-MONTH-OK
030700         GO TO 4000-EXIT.
030800     MOVE SPACES                  TO WS-DAY-TEXT.
030900     MOVE LK-RAW-LINE(WS-TOK-START + 4:2) TO WS-DAY-TEXT.
031000     IF WS-DAY-TEXT(1:1) EQUAL SPACE
031100         MOVE '0'                 TO WS-DAY-TEXT(1:1).
031200     STRING LK-RUN-YEAR                     DELIMITED BY SIZE
031300            '-'                              DELIMITED BY SIZE
031400            WS-MONTH-NUM                     DELIMITED BY SIZE
031500            '-'                              DELIMITED BY SIZE
031600            WS-DAY-TEXT                      DELIMITED BY SIZE
031700            'T'                              DELIMITED BY SIZE
031800            LK-RAW-LINE(WS-TOK-START + 7:8)  DELIMITED BY SIZE
031900            INTO NL-TIMESTAMP.
032000     ADD WS-TOK-START 16 GIVING WS-TOK-POS.
032100     PERFORM 9100-NEXT-TOKEN     THRU 9100-EXIT.
032200     MOVE WS-TOKEN                TO WS-RAW-HOSTNAME.
032300     PERFORM 4100-FIND-TAG       THRU 4100-EXIT.
032400     IF WS-COLON-POS EQUAL ZEROES
032500         GO TO 4000-EXIT.
032600     MOVE WS-RAW-HOSTNAME         TO NL-SOURCE.
032700     MOVE WS-RAW-APPNAME          TO NL-APPLICATION.
032800     IF WS-MSG-START GREATER WS-LINE-LEN
032900         MOVE SPACES              TO NL-MESSAGE
033000     ELSE
033100         MOVE LK-RAW-LINE(WS-MSG-START:
033200                   WS-LINE-LEN - WS-MSG-START + 1) TO NL-MESSAGE.
033300     MOVE 'Y'                    TO WS-BODY-OK-SW.
033400 4000-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800* Find the tag that precedes the 'TAG[PID]:' colon.  If a '['   *
033900* appears before the colon the tag stops there; otherwise the   *
034000* tag runs right up to the colon.                                *
034100*****************************************************************
034200 4100-FIND-TAG.
034300     MOVE ZEROES                 TO WS-COLON-POS.
034400     ADD WS-TOK-POS 32 GIVING WS-SCAN-LIMIT.
034500     IF WS-SCAN-LIMIT GREATER WS-LINE-LEN
034600         MOVE WS-LINE-LEN         TO WS-SCAN-LIMIT.
034700     PERFORM 4110-SCAN-FOR-COLON THRU 4110-EXIT
034800         VARYING WS-SCAN-POS FROM WS-TOK-POS BY 1
034900         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
035000            OR WS-COLON-POS NOT EQUAL ZEROES.
035100     IF WS-COLON-POS EQUAL ZEROES
035200         GO TO 4100-EXIT.
035300     MOVE ZEROES                 TO WS-BRACKET-POS.
035400     PERFORM 4120-SCAN-FOR-BRACKET THRU 4120-EXIT
035500         VARYING WS-SCAN-POS FROM WS-TOK-POS BY 1
035600         UNTIL WS-SCAN-POS NOT LESS WS-COLON-POS
035700            OR WS-BRACKET-POS NOT EQUAL ZEROES.
035800     IF WS-BRACKET-POS NOT EQUAL ZEROES
035900         SUBTRACT WS-TOK-POS FROM WS-BRACKET-POS
036000                             GIVING WS-TOK-LEN
036100     ELSE
036200         SUBTRACT WS-TOK-POS FROM WS-COLON-POS
036300                             GIVING WS-TOK-LEN.
036400     IF WS-TOK-LEN GREATER 60
036500         MOVE 60                  TO WS-TOK-LEN.
036600     MOVE SPACES                  TO WS-RAW-APPNAME.
036700     IF WS-TOK-LEN GREATER ZEROES
036800         MOVE LK-RAW-LINE(WS-TOK-POS:WS-TOK-LEN)
036900                                  TO WS-RAW-APPNAME.
037000     ADD WS-COLON-POS 2 GIVING WS-MSG-START.
037100 4100-EXIT.
037200     EXIT.
037300
037400 4110-SCAN-FOR-COLON.
037500     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL ':'
037600         MOVE WS-SCAN-POS         TO WS-COLON-POS.
037700 4110-EXIT.
037800     EXIT.
037900
038000 4120-SCAN-FOR-BRACKET.
038100     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL '['
038200         MOVE WS-SCAN-POS         TO WS-BRACKET-POS.
038300 4120-EXIT.
038400     EXIT.
038500
038600 5000-BUILD-RECORD.
038700     MOVE 'Syslog RFC 5424     '  TO NL-PARSER.
038800     MOVE ZEROES                  TO NL-HTTP-STATUS.
038900     MOVE SPACES                  TO NL-HTTP-METHOD.
039000     MOVE SPACES                  TO NL-HTTP-PATH.
039100     MOVE ZEROES                  TO NL-RESP-SIZE.
039200 5000-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600* Generic single-space-delimited token lift, used for the 5424  *
039700* fields that cannot contain an embedded space.  Leaves         *
039800* WS-TOK-POS pointing just past the delimiter for the next      *
039900* call.                                                         *
040000*****************************************************************
040100 9100-NEXT-TOKEN.
040200     MOVE SPACES                  TO WS-TOKEN.
040300     MOVE WS-TOK-POS               TO WS-TOK-START.
040400     MOVE ZEROES                  TO WS-TOK-END-POS.
040500     PERFORM 9110-SCAN-FOR-SPACE THRU 9110-EXIT
040600         VARYING WS-SCAN-POS FROM WS-TOK-START BY 1
040700         UNTIL WS-SCAN-POS > WS-LINE-LEN
040800            OR WS-TOK-END-POS NOT EQUAL ZEROES.
040900     IF WS-TOK-END-POS EQUAL ZEROES
041000         ADD WS-LINE-LEN 1 GIVING WS-TOK-END-POS.
041100     SUBTRACT WS-TOK-START FROM WS-TOK-END-POS
041200                           GIVING WS-TOK-LEN.
041300     IF WS-TOK-LEN GREATER 60
041400         MOVE 60                   TO WS-TOK-LEN.
041500     IF WS-TOK-LEN GREATER ZEROES
041600         MOVE LK-RAW-LINE(WS-TOK-START:WS-TOK-LEN) TO WS-TOKEN.
041700     ADD WS-TOK-END-POS 1 GIVING WS-TOK-POS.
041800 9100-EXIT.
041900     EXIT.
042000
042100 9110-SCAN-FOR-SPACE.
042200     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE
042300         MOVE WS-SCAN-POS          TO WS-TOK-END-POS.
042400 9110-EXIT.
042500     EXIT.
042600
042700*****************************************************************
042800* RFC 5424's own timestamp is always ISO with the 'T' separator *
042900* - a trailing fraction or zone is simply not copied past byte  *
043000* 19.                                                            *
043100*****************************************************************
043200 9300-NORMALIZE-SYSLOG-TS.
043300     MOVE 'N'                    TO WS-TS-OK-SW.
043400     MOVE ZEROES                 TO WS-TS-TRIM-LEN.
043500     PERFORM 9310-TS-BACK-SCAN   THRU 9310-EXIT
043600         VARYING WS-TS-BACK-POS FROM 40 BY -1
043700         UNTIL WS-TS-BACK-POS < 1
043800            OR WS-TS-TRIM-LEN NOT EQUAL ZEROES.
043900     IF WS-TS-TRIM-LEN LESS THAN 19
044000         GO TO 9300-EXIT.
044100     IF WS-RAW-TS(5:1) NOT EQUAL '-'
044200         GO TO 9300-EXIT.
044300     IF WS-RAW-TS(8:1) NOT EQUAL '-'
044400         GO TO 9300-EXIT.
044500     IF WS-RAW-TS(11:1) NOT EQUAL 'T'
044600         GO TO 9300-EXIT.
044700     IF WS-RAW-TS(14:1) NOT EQUAL ':'
044800         GO TO 9300-EXIT.
044900     IF WS-RAW-TS(17:1) NOT EQUAL ':'
045000         GO TO 9300-EXIT.
045100     MOVE WS-RAW-TS(1:19)         TO NL-TIMESTAMP.
045200     MOVE 'Y'                    TO WS-TS-OK-SW.
045300 9300-EXIT.
045400     EXIT.
045500
045600 9310-TS-BACK-SCAN.
045700     IF WS-RAW-TS(WS-TS-BACK-POS:1) NOT EQUAL SPACE
045800         MOVE WS-TS-BACK-POS      TO WS-TS-TRIM-LEN.
045900 9310-EXIT.
046000     EXIT.
046100
046200 9400-LOOKUP-MONTH.
046300     MOVE 'N'                    TO WS-MONTH-OK-SW.
046400     MOVE LK-RAW-LINE(WS-TOK-START:3) TO WS-MONTH-TEXT.
046500     INSPECT WS-MONTH-TEXT CONVERTING
046600         'abcdefghijklmnopqrstuvwxyz' TO
046700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046800     PERFORM 9410-CHECK-ONE-MONTH THRU 9410-EXIT
046900         VARYING ZLAN-MON-IDX FROM 1 BY 1
047000         UNTIL ZLAN-MON-IDX > ZLAN-MONTH-COUNT
047100            OR WS-MONTH-OK.
047200 9400-EXIT.
047300     EXIT.
047400
047500 9410-CHECK-ONE-MONTH.
047600     IF WS-MONTH-TEXT EQUAL ZLAN-MON-NAME(ZLAN-MON-IDX)
047700         MOVE ZLAN-MON-NUMBER(ZLAN-MON-IDX) TO WS-MONTH-NUM
047800         MOVE 'Y'                 TO WS-MONTH-OK-SW.
047900 9410-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300* Syslog facility code to name - 0-11 and 16-23 are two          *
048400* separate contiguous tables in ZLANHDL; anything else maps to  *
048500* the UNKNOWN literal.                                           *
048600*****************************************************************
048700 9500-MAP-FACILITY.
048800     IF WS-FACILITY LESS THAN 12
048900         ADD WS-FACILITY 1 GIVING WS-FAC-SUBSCRIPT
049000         MOVE ZLAN-FAC-NAME(WS-FAC-SUBSCRIPT) TO NL-FACILITY
049100     ELSE
049200         IF WS-FACILITY NOT LESS 16 AND WS-FACILITY NOT GREATER 23
049300             SUBTRACT 15 FROM WS-FACILITY GIVING WS-FAC-SUBSCRIPT
049400             MOVE ZLAN-LOCFAC-NAME(WS-FAC-SUBSCRIPT)
049500                                  TO NL-FACILITY
049600         ELSE
049700             MOVE ZLAN-FACILITY-UNKNOWN TO NL-FACILITY.
049800 9500-EXIT.
049900     EXIT.
050000
050100*****************************************************************
050200* Syslog severity to canonical level - see the Log Services      *
050300* field-mapping memo.                                            *
050400*****************************************************************
050500 9600-MAP-SEVERITY.
050600     IF WS-SEVERITY LESS THAN 3
050700         MOVE 'CRITICAL' TO NL-LEVEL
050800     ELSE
050900         IF WS-SEVERITY EQUAL 3
051000             MOVE 'ERROR   ' TO NL-LEVEL
051100         ELSE
051200             IF WS-SEVERITY EQUAL 4
051300                 MOVE 'WARN    ' TO NL-LEVEL
051400             ELSE
051500                 IF WS-SEVERITY LESS THAN 7
051600                     MOVE 'INFO    ' TO NL-LEVEL
051700                 ELSE
051800                     MOVE 'DEBUG   ' TO NL-LEVEL.
051900 9600-EXIT.
052000     EXIT.
