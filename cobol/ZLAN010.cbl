000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZLAN010.
000400 AUTHOR.  R. J. FRERKING.
000500 INSTALLATION.  CORPORATE SYSTEMS - BATCH SERVICES.
000600 DATE-WRITTEN.  04/02/91.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* ZLAN - z/OS Log Aggregation and Normalization                 *
001200*                                                               *
001300* This is the shipper line processor.  It opens the raw log    *
001400* feed at the position left off by the prior run, reads one    *
001500* line at a time, hands each line to ZLAN020 for format         *
001600* detection and parsing, hands the parsed record to ZLAN070     *
001700* for validation and batch storage, and prints the run report   *
001800* at end of file.  A bad line never stops the run - it is       *
001900* counted and written to the error log and the run continues.   *
002000*                                                                *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1991-04-02 RJF       Original coding for zLAN ship 1.0.        *
002400* 1992-08-14 RJF       Added position file so a second shift     *
002500*                      run can resume a feed started on first    *
002600*                      shift instead of rereading it.            *
002700* 1994-02-02 TWB       Batch size raised from 25 to 50 per       *
002800*                      Ops request OPS-4417.                     *
002900* 1996-06-19 TWB       Run report now shows per-parser counts    *
003000*                      as well as per-level counts - CR-2206.    *
003100* 1998-11-09 RJF       Y2K review.  Run year for the syslog and  *
003200*                      Apache parsers is now read as a 4-digit   *
003300*                      parameter card instead of being derived   *
003400*                      from a 2-digit system date. See ZLAN040   *
003500*                      and ZLAN050 change logs - PR-98114.       *
003600* 2001-03-27 DLH       Corrected final-flush logic so a run that *
003700*                      ends exactly on a batch boundary does not *
003800*                      write an empty trailing batch - CR-2590.  *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RAWLOG-FILE   ASSIGN TO RAWLOG
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-RAWLOG-STATUS.
004900     SELECT NORMLOG-FILE  ASSIGN TO NORMLOG
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-NORMLOG-STATUS.
005200     SELECT ERRLOG-FILE   ASSIGN TO ERRLOG
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-ERRLOG-STATUS.
005500     SELECT POSFILE-FILE  ASSIGN TO POSFILE
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-POSFILE-STATUS.
005800     SELECT REPORT-FILE   ASSIGN TO RPTFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-REPORT-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  RAWLOG-FILE
006400     LABEL RECORDS ARE STANDARD.
006500 01  RAWLOG-FD-RECORD           PIC  X(256).
006600
006700 FD  NORMLOG-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000 01  NORMLOG-FD-RECORD          PIC  X(300).
007100
007200 FD  ERRLOG-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  ERRLOG-FD-RECORD           PIC  X(280).
007500
007600 FD  POSFILE-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  POSFILE-FD-RECORD          PIC  X(09).
007900
008000 FD  REPORT-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  REPORT-FD-RECORD           PIC  X(80).
008300
008400 WORKING-STORAGE SECTION.
008500*****************************************************************
008600* File status and end-of-file switches.                         *
008700*****************************************************************
008800 01  WS-RAWLOG-STATUS           PIC  X(02) VALUE SPACES.
008900 01  WS-NORMLOG-STATUS          PIC  X(02) VALUE SPACES.
009000 01  WS-ERRLOG-STATUS           PIC  X(02) VALUE SPACES.
009100 01  WS-POSFILE-STATUS          PIC  X(02) VALUE SPACES.
009200 01  WS-REPORT-STATUS           PIC  X(02) VALUE SPACES.
009300 01  WS-EOF-SW                  PIC  X(01) VALUE 'N'.
009400     88  WS-EOF                    VALUE 'Y'.
009500
009600*****************************************************************
009700* Constants.                                                    *
009800*****************************************************************
009900 01  WS-ONE                     PIC S9(08) COMP VALUE 1.
010000 01  WS-ZERO                    PIC S9(08) COMP VALUE 0.
010100 01  WS-BATCH-SIZE              PIC S9(08) COMP VALUE 50.
010200
010300*****************************************************************
010400* Run counters - the control report totals.  All COMP for       *
010500* arithmetic speed, edited into the WS-REPORT-LINE fields below *
010600* only at print time.                                           *
010700*****************************************************************
010800 01  WS-RECORDS-READ            PIC S9(08) COMP VALUE 0.
010900 01  WS-RECORDS-PARSED          PIC S9(08) COMP VALUE 0.
011000 01  WS-RECORDS-REJECTED        PIC S9(08) COMP VALUE 0.
011100 01  WS-BATCHES-FLUSHED         PIC S9(08) COMP VALUE 0.
011200 01  WS-BATCH-COUNT             PIC S9(08) COMP VALUE 0.
011300 01  WS-BATCH-IDX               PIC S9(04) COMP VALUE 0.
011400 01  WS-SKIP-COUNT              PIC S9(08) COMP VALUE 0.
011500 01  WS-SKIP-TARGET             PIC S9(08) COMP VALUE 0.
011600 01  WS-ABSOLUTE-POSITION       PIC S9(08) COMP VALUE 0.
011700
011800*****************************************************************
011900* Run date parameter.  Supplied on a one-card PARM - see the    *
012000* 1998-11-09 change log entry.  The syslog and Apache parsers   *
012100* prepend WS-RUN-YEAR to any timestamp that arrives without a   *
012200* year of its own.                                              *
012300*****************************************************************
012400 01  WS-RUN-DATE-FIELD          PIC  X(08) VALUE '20260101'.
012500 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-FIELD.
012600     05  WS-RUN-YEAR            PIC  X(04).
012700     05  WS-RUN-MM              PIC  X(02).
012800     05  WS-RUN-DD              PIC  X(02).
012900
013000*****************************************************************
013100* Position file work area.  POSFILE holds one unsigned count    *
013200* of records already processed by a prior run, in display       *
013300* digits so it can be inspected with a plain text browser.      *
013400*****************************************************************
013500 01  WS-POSFILE-AREA            PIC  X(09) VALUE '000000000'.
013600 01  WS-POSFILE-NUM REDEFINES WS-POSFILE-AREA
013700                                PIC  9(09).
013800
013900 01  WS-RAW-LINE-AREA           PIC  X(256) VALUE SPACES.
014000
014100*****************************************************************
014200* Parameters passed to ZLAN020 (format detect/dispatch) and     *
014300* ZLAN070 (validate/store).  NL-RECORD is the common normalized *
014400* record - see ZLANNLC.                                         *
014500*****************************************************************
014600 COPY ZLANNLC.
014700 COPY ZLANERC.
014800
014900 01  WS-DISPATCH-ACCEPTED-SW    PIC  X(01) VALUE 'N'.
015000     88  WS-DISPATCH-ACCEPTED      VALUE 'Y'.
015100
015200 01  WS-STORE-REQUEST           PIC  X(03) VALUE SPACES.
015300 01  WS-STORE-RESULT-SW         PIC  X(01) VALUE 'N'.
015400     88  WS-STORE-ACCEPTED         VALUE 'Y'.
015500 01  WS-STORE-REASON            PIC  X(20) VALUE SPACES.
015600
015700*****************************************************************
015800* Current batch of accepted records, written to NORMLOG a       *
015900* batch at a time - see the 1994-02-02 change log entry.        *
016000*****************************************************************
016100 01  WS-BATCH-TABLE.
016200     02  WS-BATCH-ENTRY         PIC  X(300) OCCURS 50 TIMES.
016300
016400*****************************************************************
016500* Level and parser counters returned by ZLAN070 on the 'RPT'    *
016600* request, printed on the run report.                           *
016700*****************************************************************
016800 01  WS-LEVEL-COUNTS.
016900     02  WS-LEVEL-COUNT         PIC  9(07) OCCURS 5 TIMES.
017000 01  WS-LEVEL-COUNTS-R REDEFINES WS-LEVEL-COUNTS.
017100     02  WS-CNT-DEBUG           PIC  9(07).
017200     02  WS-CNT-INFO            PIC  9(07).
017300     02  WS-CNT-WARN            PIC  9(07).
017400     02  WS-CNT-ERROR           PIC  9(07).
017500     02  WS-CNT-CRITICAL        PIC  9(07).
017600 01  WS-PARSER-COUNTS.
017700     02  WS-PARSER-COUNT        PIC  9(07) OCCURS 4 TIMES.
017800 01  WS-PARSER-COUNTS-R REDEFINES WS-PARSER-COUNTS.
017900     02  WS-CNT-JSON            PIC  9(07).
018000     02  WS-CNT-APACHE          PIC  9(07).
018100     02  WS-CNT-SYSLOG          PIC  9(07).
018200     02  WS-CNT-CUSTOM          PIC  9(07).
018300
018400*****************************************************************
018500* Run report print lines.                                       *
018600*****************************************************************
018700 01  WS-RPT-TITLE.
018800     02  FILLER                 PIC  X(01) VALUE SPACES.
018900     02  FILLER                 PIC  X(26) VALUE
019000         'LOG AGGREGATION RUN REPORT'.
019100     02  FILLER                 PIC  X(53) VALUE SPACES.
019200 01  WS-RPT-BLANK               PIC  X(80) VALUE SPACES.
019300 01  WS-RPT-COUNT-LINE.
019400     02  FILLER                 PIC  X(01) VALUE SPACES.
019500     02  RL-LABEL               PIC  X(21) VALUE SPACES.
019600     02  RL-COUNT               PIC  ZZZ,ZZ9.
019700     02  FILLER                 PIC  X(51) VALUE SPACES.
019800 01  WS-RPT-HEADING-LINE.
019900     02  FILLER                 PIC  X(01) VALUE SPACES.
020000     02  FILLER                 PIC  X(20) VALUE SPACES.
020100     02  RH-TEXT                PIC  X(20) VALUE SPACES.
020200     02  FILLER                 PIC  X(39) VALUE SPACES.
020300
020400 PROCEDURE DIVISION.
020500*****************************************************************
020600* Main line.                                                    *
020700*****************************************************************
020800 0000-MAIN-LINE.
020900     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
021000     PERFORM 3000-OPEN-AND-SKIP   THRU 3000-EXIT.
021100     PERFORM 4000-READ-AND-PROCESS THRU 4000-EXIT
021200         UNTIL WS-EOF.
021300     PERFORM 5000-FINAL-FLUSH     THRU 5000-EXIT.
021400     PERFORM 9000-PRINT-REPORT    THRU 9000-EXIT.
021500     CLOSE RAWLOG-FILE NORMLOG-FILE ERRLOG-FILE REPORT-FILE.
021600     STOP RUN.
021700
021800*****************************************************************
021900* Read the position file, if one was left by a prior run, to    *
022000* find how many records were already processed.                *
022100*****************************************************************
022200 1000-INITIALIZE.
022300     MOVE ZEROES                 TO WS-SKIP-TARGET.
022400     OPEN INPUT POSFILE-FILE.
022500     IF WS-POSFILE-STATUS NOT EQUAL '00'
022600         GO TO 1050-OPEN-OTHERS.
022700     READ POSFILE-FILE INTO WS-POSFILE-AREA
022800         AT END MOVE ZEROES      TO WS-SKIP-TARGET
022900         GO TO 1040-CLOSE-POS.
023000     MOVE WS-POSFILE-NUM         TO WS-SKIP-TARGET.
023100 1040-CLOSE-POS.
023200     CLOSE POSFILE-FILE.
023300 1050-OPEN-OTHERS.
023400     OPEN INPUT RAWLOG-FILE.
023500     OPEN OUTPUT NORMLOG-FILE.
023600     OPEN OUTPUT ERRLOG-FILE.
023700     OPEN OUTPUT REPORT-FILE.
023800 1000-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200* Skip the records the prior run already processed.  The       *
024300* skipped records are not counted on this run's report.         *
024400*****************************************************************
024500 3000-OPEN-AND-SKIP.
024600     MOVE ZEROES                 TO WS-SKIP-COUNT.
024700     IF WS-SKIP-TARGET EQUAL ZEROES
024800         GO TO 3000-EXIT.
024900 3100-SKIP-LOOP.
025000     IF WS-SKIP-COUNT GREATER OR EQUAL WS-SKIP-TARGET
025100         GO TO 3000-EXIT.
025200     READ RAWLOG-FILE INTO WS-RAW-LINE-AREA
025300         AT END MOVE 'Y'         TO WS-EOF-SW
025400         GO TO 3000-EXIT.
025500     ADD WS-ONE                  TO WS-SKIP-COUNT.
025600     GO TO 3100-SKIP-LOOP.
025700 3000-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100* Read one raw line, dispatch it for parsing, validate and      *
026200* store the result, flush the batch when it is full.            *
026300*****************************************************************
026400 4000-READ-AND-PROCESS.
026500     READ RAWLOG-FILE INTO WS-RAW-LINE-AREA
026600         AT END MOVE 'Y'         TO WS-EOF-SW
026700         GO TO 4000-EXIT.
026800     ADD WS-ONE                  TO WS-RECORDS-READ.
026900     MOVE SPACES                 TO NL-RECORD.
027000     MOVE 'N'                    TO WS-DISPATCH-ACCEPTED-SW.
027100     CALL 'ZLAN020' USING WS-RAW-LINE-AREA, WS-RUN-YEAR,
027200                           NL-RECORD, WS-DISPATCH-ACCEPTED-SW.
027300     IF WS-DISPATCH-ACCEPTED
027400         PERFORM 4200-VALIDATE-AND-STORE THRU 4200-EXIT
027500     ELSE
027600         PERFORM 4300-REJECT-NO-PARSER   THRU 4300-EXIT.
027700 4000-EXIT.
027800     EXIT.
027900
028000*****************************************************************
028100* Hand the normalized record to ZLAN070 for validation and      *
028200* accumulation.  A rejected record is written to the error      *
028300* log with the reason ZLAN070 handed back.                      *
028400*****************************************************************
028500 4200-VALIDATE-AND-STORE.
028600     MOVE 'VAL'                  TO WS-STORE-REQUEST.
028700     MOVE 'N'                    TO WS-STORE-RESULT-SW.
028800     MOVE SPACES                 TO WS-STORE-REASON.
028900     CALL 'ZLAN070' USING WS-STORE-REQUEST, NL-RECORD,
029000                           WS-RAW-LINE-AREA, WS-STORE-RESULT-SW,
029100                           WS-STORE-REASON, WS-LEVEL-COUNTS,
029200                           WS-PARSER-COUNTS.
029300     IF WS-STORE-ACCEPTED
029400         ADD WS-ONE              TO WS-RECORDS-PARSED
029500         PERFORM 4410-APPEND-BATCH-ENTRY THRU 4410-EXIT
029600     ELSE
029700         ADD WS-ONE              TO WS-RECORDS-REJECTED
029800         MOVE WS-STORE-REASON    TO EL-REASON
029900         MOVE WS-RAW-LINE-AREA   TO EL-LINE
030000         WRITE ERRLOG-FD-RECORD  FROM EL-RECORD.
030100 4200-EXIT.
030200     EXIT.
030300
030400*****************************************************************
030500* No parser claimed the line - write it to the error log and    *
030600* move on.                                                      *
030700*****************************************************************
030800 4300-REJECT-NO-PARSER.
030900     ADD WS-ONE                  TO WS-RECORDS-REJECTED.
031000     MOVE 'NO-PARSER           ' TO EL-REASON.
031100     MOVE WS-RAW-LINE-AREA       TO EL-LINE.
031200     WRITE ERRLOG-FD-RECORD      FROM EL-RECORD.
031300 4300-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700* Append the accepted record to the batch table.  When the      *
031800* batch is full, flush it.                                      *
031900*****************************************************************
032000 4410-APPEND-BATCH-ENTRY.
032100     ADD WS-ONE                  TO WS-BATCH-COUNT.
032200     MOVE WS-BATCH-COUNT         TO WS-BATCH-IDX.
032300     MOVE NL-RECORD              TO WS-BATCH-ENTRY(WS-BATCH-IDX).
032400     IF WS-BATCH-COUNT GREATER OR EQUAL WS-BATCH-SIZE
032500         PERFORM 4500-FLUSH-BATCH THRU 4500-EXIT.
032600 4410-EXIT.
032700     EXIT.
032800
032900*****************************************************************
033000* Write every batched record to NORMLOG, then clear the table   *
033100* and save the current position - see the 1992-08-14 and        *
033200* 2001-03-27 change log entries.                                *
033300*****************************************************************
033400 4500-FLUSH-BATCH.
033500     IF WS-BATCH-COUNT EQUAL ZEROES
033600         GO TO 4500-EXIT.
033700     MOVE ZEROES                 TO WS-BATCH-IDX.
033800 4510-WRITE-LOOP.
033900     ADD WS-ONE                  TO WS-BATCH-IDX.
034000     IF WS-BATCH-IDX GREATER WS-BATCH-COUNT
034100         GO TO 4520-DONE-WRITING.
034200     WRITE NORMLOG-FD-RECORD     FROM
034300         WS-BATCH-ENTRY(WS-BATCH-IDX).
034400     GO TO 4510-WRITE-LOOP.
034500 4520-DONE-WRITING.
034600     ADD WS-ONE                  TO WS-BATCHES-FLUSHED.
034700     MOVE ZEROES                 TO WS-BATCH-COUNT.
034800     PERFORM 4600-SAVE-POSITION  THRU 4600-EXIT.
034900 4500-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300* Save the absolute record position reached so far.  Records    *
035400* skipped at the start of this run, plus records read this      *
035500* run, is the count a future run should skip.                   *
035600*****************************************************************
035700 4600-SAVE-POSITION.
035800     ADD WS-SKIP-TARGET WS-RECORDS-READ
035900                            GIVING WS-ABSOLUTE-POSITION.
036000     MOVE WS-ABSOLUTE-POSITION   TO WS-POSFILE-NUM.
036100     OPEN OUTPUT POSFILE-FILE.
036200     WRITE POSFILE-FD-RECORD     FROM WS-POSFILE-AREA.
036300     CLOSE POSFILE-FILE.
036400 4600-EXIT.
036500     EXIT.
036600
036700*****************************************************************
036800* End of file - flush whatever is left in the batch table.      *
036900* The 2001-03-27 fix guards against a flush of an empty table    *
037000* when the last full batch landed exactly on end of file.        *
037100*****************************************************************
037200 5000-FINAL-FLUSH.
037300     IF WS-BATCH-COUNT GREATER THAN ZEROES
037400         PERFORM 4500-FLUSH-BATCH THRU 4500-EXIT.
037500 5000-EXIT.
037600     EXIT.
037700
037800*****************************************************************
037900* Ask ZLAN070 for the final level and parser counts, then       *
038000* print the run report.                                         *
038100*****************************************************************
038200 9000-PRINT-REPORT.
038300     MOVE 'RPT'                  TO WS-STORE-REQUEST.
038400     CALL 'ZLAN070' USING WS-STORE-REQUEST, NL-RECORD,
038500                           WS-RAW-LINE-AREA, WS-STORE-RESULT-SW,
038600                           WS-STORE-REASON, WS-LEVEL-COUNTS,
038700                           WS-PARSER-COUNTS.
038800     WRITE REPORT-FD-RECORD FROM WS-RPT-TITLE
038900         AFTER ADVANCING TOP-OF-FORM.
039000     WRITE REPORT-FD-RECORD FROM WS-RPT-BLANK
039100         AFTER ADVANCING 1 LINE.
039200     MOVE 'RECORDS READ:'        TO RL-LABEL.
039300     MOVE WS-RECORDS-READ        TO RL-COUNT.
039400     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
039500         AFTER ADVANCING 1 LINE.
039600     MOVE 'RECORDS PARSED:'      TO RL-LABEL.
039700     MOVE WS-RECORDS-PARSED      TO RL-COUNT.
039800     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
039900         AFTER ADVANCING 1 LINE.
040000     MOVE 'RECORDS REJECTED:'    TO RL-LABEL.
040100     MOVE WS-RECORDS-REJECTED    TO RL-COUNT.
040200     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
040300         AFTER ADVANCING 1 LINE.
040400     MOVE 'BATCHES FLUSHED:'     TO RL-LABEL.
040500     MOVE WS-BATCHES-FLUSHED     TO RL-COUNT.
040600     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
040700         AFTER ADVANCING 1 LINE.
040800     WRITE REPORT-FD-RECORD FROM WS-RPT-BLANK
040900         AFTER ADVANCING 1 LINE.
041000     MOVE 'COUNTS BY LEVEL'      TO RH-TEXT.
041100     WRITE REPORT-FD-RECORD FROM WS-RPT-HEADING-LINE
041200         AFTER ADVANCING 1 LINE.
041300     MOVE '  DEBUG'              TO RL-LABEL.
041400     MOVE WS-CNT-DEBUG           TO RL-COUNT.
041500     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
041600         AFTER ADVANCING 1 LINE.
041700     MOVE '  INFO'               TO RL-LABEL.
041800     MOVE WS-CNT-INFO            TO RL-COUNT.
041900     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
042000         AFTER ADVANCING 1 LINE.
042100     MOVE '  WARN'               TO RL-LABEL.
042200     MOVE WS-CNT-WARN            TO RL-COUNT.
042300     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
042400         AFTER ADVANCING 1 LINE.
042500     MOVE '  ERROR'              TO RL-LABEL.
042600     MOVE WS-CNT-ERROR           TO RL-COUNT.
042700     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
042800         AFTER ADVANCING 1 LINE.
042900     MOVE '  CRITICAL'           TO RL-LABEL.
043000     MOVE WS-CNT-CRITICAL        TO RL-COUNT.
043100     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
043200         AFTER ADVANCING 1 LINE.
043300     WRITE REPORT-FD-RECORD FROM WS-RPT-BLANK
043400         AFTER ADVANCING 1 LINE.
043500     MOVE 'COUNTS BY PARSER'     TO RH-TEXT.
043600     WRITE REPORT-FD-RECORD FROM WS-RPT-HEADING-LINE
043700         AFTER ADVANCING 1 LINE.
043800     MOVE '  JSON LINES'         TO RL-LABEL.
043900     MOVE WS-CNT-JSON            TO RL-COUNT.
044000     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
044100         AFTER ADVANCING 1 LINE.
044200     MOVE '  APACHE/NGINX'       TO RL-LABEL.
044300     MOVE WS-CNT-APACHE          TO RL-COUNT.
044400     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
044500         AFTER ADVANCING 1 LINE.
044600     MOVE '  SYSLOG'             TO RL-LABEL.
044700     MOVE WS-CNT-SYSLOG          TO RL-COUNT.
044800     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
044900         AFTER ADVANCING 1 LINE.
045000     MOVE '  CUSTOM REGEX'       TO RL-LABEL.
045100     MOVE WS-CNT-CUSTOM          TO RL-COUNT.
045200     WRITE REPORT-FD-RECORD FROM WS-RPT-COUNT-LINE
045300         AFTER ADVANCING 1 LINE.
045400 9000-EXIT.
045500     EXIT.
