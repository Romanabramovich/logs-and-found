000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZLANGEN.
000400 AUTHOR.  R. J. FRERKING.
000500 INSTALLATION.  CORPORATE SYSTEMS - BATCH SERVICES.
000600 DATE-WRITTEN.  06/11/91.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* ZLAN - z/OS Log Aggregation and Normalization                 *
001200*                                                               *
001300* Standalone test log generator.  Not part of the production    *
001400* ingest run - Ops runs this job by itself to build a sample     *
001500* raw feed of the custom shipper layout for exercising ZLAN010   *
001600* against a known, repeatable set of lines before moving a       *
001700* change to production.  The line count comes in on a one-card   *
001800* PARM; the level, source, application and message text all      *
001900* cycle round-robin out of fixed tables below.                   *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1991-06-11 RJF       Original coding for zLAN ship 1.0.        *
002400* 1993-09-07 TWB       Message table widened from three entries  *
002500*                      per level to five so a large sample run   *
002600*                      does not repeat so quickly - PR-93211.    *
002700* 1998-11-09 RJF       Y2K review.  Generated timestamp's year   *
002800*                      is read from the PARM card, not derived   *
002900*                      from the system clock - no stored date   *
003000*                      field here is ever subject to windowing.  *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SAMPLE-FILE   ASSIGN TO SAMPLOG
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-SAMPLE-STATUS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  SAMPLE-FILE
004400     LABEL RECORDS ARE STANDARD.
004500 01  SAMPLE-FD-RECORD          PIC  X(200).
004600
004700 WORKING-STORAGE SECTION.
004800*****************************************************************
004900* File status and run controls.                                 *
005000*****************************************************************
005100 01  WS-SAMPLE-STATUS           PIC  X(02) VALUE SPACES.
005200 01  WS-ONE                     PIC S9(08) COMP VALUE 1.
005300 01  WS-LINE-COUNT              PIC S9(08) COMP VALUE 0.
005400 01  WS-LINE-TARGET             PIC S9(08) COMP VALUE 100.
005500 01  WS-LEVEL-IDX               PIC S9(04) COMP VALUE 1.
005600 01  WS-SOURCE-IDX              PIC S9(04) COMP VALUE 1.
005700 01  WS-APPL-IDX                PIC S9(04) COMP VALUE 1.
005800 01  WS-MSG-IDX                 PIC S9(04) COMP VALUE 1.
005900 01  WS-SECOND-TICK             PIC S9(04) COMP VALUE 0.
006000
006100*****************************************************************
006200* Run date/time parameter - one card, YYYYMMDDHH.  The seconds   *
006300* counter below advances the clock one tick per generated line   *
006400* so every sample line carries a distinct timestamp.             *
006500*****************************************************************
006600 01  WS-RUN-STAMP-FIELD         PIC  X(10) VALUE '2026080100'.
006700 01  WS-RUN-STAMP-PARTS REDEFINES WS-RUN-STAMP-FIELD.
006800     05  WS-RUN-YEAR            PIC  X(04).
006900     05  WS-RUN-MM              PIC  X(02).
007000     05  WS-RUN-DD              PIC  X(02).
007100     05  WS-RUN-HH              PIC  X(02).
007200
007300 01  WS-PARM-CARD               PIC  X(08) VALUE '00000100'.
007400 01  WS-PARM-LINES REDEFINES WS-PARM-CARD
007500                                PIC  9(08).
007600
007700*****************************************************************
007800* Level table - cycled round robin, one entry per line.          *
007900*****************************************************************
008000 01  WS-LEVEL-TABLE.
008100     02  FILLER  PIC X(08) VALUE 'INFO    '.
008200     02  FILLER  PIC X(08) VALUE 'WARN    '.
008300     02  FILLER  PIC X(08) VALUE 'ERROR   '.
008400     02  FILLER  PIC X(08) VALUE 'DEBUG   '.
008500 01  WS-LEVEL-ENTRIES REDEFINES WS-LEVEL-TABLE.
008600     02  WS-LEVEL-NAME OCCURS 4 TIMES
008700                       INDEXED BY WS-LVL-X
008800                       PIC X(08).
008900 01  WS-LEVEL-COUNT-C           PIC S9(04) COMP VALUE 4.
009000
009100*****************************************************************
009200* Source and application tables - cycled independently of the   *
009300* level table so the sample feed shows every level coming out   *
009400* of every source/application pair over a long enough run.       *
009500*****************************************************************
009600 01  WS-SOURCE-TABLE.
009700     02  FILLER  PIC X(14) VALUE 'web-server-01 '.
009800     02  FILLER  PIC X(14) VALUE 'web-server-02 '.
009900     02  FILLER  PIC X(14) VALUE 'worker-01     '.
010000     02  FILLER  PIC X(14) VALUE 'worker-02     '.
010100     02  FILLER  PIC X(14) VALUE 'api-gateway   '.
010200 01  WS-SOURCE-ENTRIES REDEFINES WS-SOURCE-TABLE.
010300     02  WS-SOURCE-NAME OCCURS 5 TIMES
010400                        INDEXED BY WS-SRC-X
010500                        PIC X(14).
010600 01  WS-SOURCE-COUNT-C          PIC S9(04) COMP VALUE 5.
010700
010800 01  WS-APPL-TABLE.
010900     02  FILLER  PIC X(16) VALUE 'user-api        '.
011000     02  FILLER  PIC X(16) VALUE 'payment-service '.
011100     02  FILLER  PIC X(16) VALUE 'auth-service    '.
011200     02  FILLER  PIC X(16) VALUE 'background-job  '.
011300     02  FILLER  PIC X(16) VALUE 'email-service   '.
011400 01  WS-APPL-ENTRIES REDEFINES WS-APPL-TABLE.
011500     02  WS-APPL-NAME OCCURS 5 TIMES
011600                      INDEXED BY WS-APL-X
011700                      PIC X(16).
011800 01  WS-APPL-COUNT-C            PIC S9(04) COMP VALUE 5.
011900
012000*****************************************************************
012100* Message text - five sample messages per level, indexed by     *
012200* (level, message) pair so each level keeps its own wording.     *
012300*****************************************************************
012400 01  WS-MESSAGE-TABLE.
012500     02  FILLER  PIC X(40) VALUE
012600         'request completed successfully          '.
012700     02  FILLER  PIC X(40) VALUE
012800         'user session established                '.
012900     02  FILLER  PIC X(40) VALUE
013000         'cache refresh finished                  '.
013100     02  FILLER  PIC X(40) VALUE
013200         'scheduled job started                   '.
013300     02  FILLER  PIC X(40) VALUE
013400         'health check passed                     '.
013500     02  FILLER  PIC X(40) VALUE
013600         'retry attempt number two                '.
013700     02  FILLER  PIC X(40) VALUE
013800         'connection pool nearing capacity        '.
013900     02  FILLER  PIC X(40) VALUE
014000         'response time above normal threshold    '.
014100     02  FILLER  PIC X(40) VALUE
014200         'queue depth climbing                    '.
014300     02  FILLER  PIC X(40) VALUE
014400         'disk usage above eighty percent         '.
014500     02  FILLER  PIC X(40) VALUE
014600         'database connection refused             '.
014700     02  FILLER  PIC X(40) VALUE
014800         'unhandled exception in request handler  '.
014900     02  FILLER  PIC X(40) VALUE
015000         'payment gateway timeout                 '.
015100     02  FILLER  PIC X(40) VALUE
015200         'authentication failed for user          '.
015300     02  FILLER  PIC X(40) VALUE
015400         'downstream service unavailable          '.
015500     02  FILLER  PIC X(40) VALUE
015600         'entering function with parameters       '.
015700     02  FILLER  PIC X(40) VALUE
015800         'variable state dump for trace id        '.
015900     02  FILLER  PIC X(40) VALUE
016000         'cache lookup miss falling back          '.
016100     02  FILLER  PIC X(40) VALUE
016200         'raw request payload follows             '.
016300     02  FILLER  PIC X(40) VALUE
016400         'exiting function with return code       '.
016500 01  WS-MESSAGE-ENTRIES REDEFINES WS-MESSAGE-TABLE.
016600     02  WS-MSG-BY-LEVEL OCCURS 4 TIMES.
016700         03  WS-MSG-TEXT OCCURS 5 TIMES
016800                         INDEXED BY WS-MSG-X
016900                         PIC X(40).
017000
017100*****************************************************************
017200* Line build area - shipper layout, TIMESTAMP [LEVEL]            *
017300* source:application - message.                                 *
017400*****************************************************************
017500 01  WS-OUT-LINE                PIC  X(200) VALUE SPACES.
017600 01  WS-OUT-TIMESTAMP           PIC  X(19)  VALUE SPACES.
017700 01  WS-SECOND-TEXT             PIC  9(02)  VALUE 0.
017800
017900 PROCEDURE DIVISION.
018000*****************************************************************
018100* Main line.                                                    *
018200*****************************************************************
018300 0000-MAIN-LINE.
018400     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
018500     PERFORM 2000-BUILD-AND-WRITE THRU 2000-EXIT
018600         VARYING WS-LINE-COUNT FROM 1 BY 1
018700         UNTIL WS-LINE-COUNT GREATER WS-LINE-TARGET.
018800     CLOSE SAMPLE-FILE.
018900     STOP RUN.
019000
019100*****************************************************************
019200* Read the one-card PARM for the line count and open the         *
019300* output file.  WS-LINE-TARGET keeps its compiled-in default of  *
019400* 100 lines if the PARM card comes in as all zeroes.             *
019500*****************************************************************
019600 1000-INITIALIZE.
019700     IF WS-PARM-LINES GREATER THAN ZEROES
019800         MOVE WS-PARM-LINES       TO WS-LINE-TARGET.
019900     MOVE ZEROES                 TO WS-LINE-COUNT.
020000     MOVE 1                      TO WS-LEVEL-IDX.
020100     MOVE 1                      TO WS-SOURCE-IDX.
020200     MOVE 1                      TO WS-APPL-IDX.
020300     MOVE 1                      TO WS-MSG-IDX.
020400     SET WS-LVL-X                TO WS-LEVEL-IDX.
020500     SET WS-SRC-X                TO WS-SOURCE-IDX.
020600     SET WS-APL-X                TO WS-APPL-IDX.
020700     SET WS-MSG-X                TO WS-MSG-IDX.
020800     MOVE ZEROES                 TO WS-SECOND-TICK.
020900     OPEN OUTPUT SAMPLE-FILE.
021000 1000-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400* Build one sample line and write it, then advance every table   *
021500* index for the next line - each table cycles at its own rate    *
021600* so the sample feed does not fall into a short repeating block. *
021700*****************************************************************
021800 2000-BUILD-AND-WRITE.
021900     PERFORM 2100-ADVANCE-CLOCK   THRU 2100-EXIT.
022000     PERFORM 2200-FORMAT-LINE     THRU 2200-EXIT.
022100     WRITE SAMPLE-FD-RECORD FROM WS-OUT-LINE.
022200     PERFORM 2900-ADVANCE-INDEXES THRU 2900-EXIT.
022300 2000-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700* One simulated second per generated line, wrapping at 60 so     *
022800* the minute field in the output timestamp never goes invalid.   *
022900*****************************************************************
023000 2100-ADVANCE-CLOCK.
023100     ADD WS-ONE                  TO WS-SECOND-TICK.
023200     IF WS-SECOND-TICK GREATER 59
023300         MOVE ZEROES              TO WS-SECOND-TICK.
023400     MOVE WS-SECOND-TICK          TO WS-SECOND-TEXT.
023500 2100-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* TIMESTAMP [LEVEL] source:application - message                 *
024000*****************************************************************
024100 2200-FORMAT-LINE.
024200     STRING WS-RUN-YEAR '-' WS-RUN-MM '-' WS-RUN-DD 'T'
024300            WS-RUN-HH ':00:' WS-SECOND-TEXT
024400            INTO WS-OUT-TIMESTAMP.
024500     MOVE SPACES                  TO WS-OUT-LINE.
024600     STRING WS-OUT-TIMESTAMP ' [' WS-LEVEL-NAME(WS-LVL-X)
024700            DELIMITED BY SPACE ']' ' '
024800            WS-SOURCE-NAME(WS-SRC-X) DELIMITED BY SPACE ':'
024900            WS-APPL-NAME(WS-APL-X) DELIMITED BY SPACE ' - '
025000            WS-MSG-TEXT(WS-LVL-X, WS-MSG-X) DELIMITED BY SPACE
025100            INTO WS-OUT-LINE.
025200 2200-EXIT.
025300     EXIT.
025400
025500*****************************************************************
025600* Advance each table index, wrapping back to its first entry     *
025700* when it reaches the end of its table.                          *
025800*****************************************************************
025900 2900-ADVANCE-INDEXES.
026000     ADD WS-ONE                   TO WS-LEVEL-IDX.
026100     IF WS-LEVEL-IDX GREATER WS-LEVEL-COUNT-C
026200         MOVE 1                    TO WS-LEVEL-IDX.
026300     SET WS-LVL-X                 TO WS-LEVEL-IDX.
026400     ADD WS-ONE                   TO WS-SOURCE-IDX.
026500     IF WS-SOURCE-IDX GREATER WS-SOURCE-COUNT-C
026600         MOVE 1                    TO WS-SOURCE-IDX.
026700     SET WS-SRC-X                 TO WS-SOURCE-IDX.
026800     ADD WS-ONE                   TO WS-APPL-IDX.
026900     IF WS-APPL-IDX GREATER WS-APPL-COUNT-C
027000         MOVE 1                    TO WS-APPL-IDX.
027100     SET WS-APL-X                 TO WS-APPL-IDX.
027200     ADD WS-ONE                   TO WS-MSG-IDX.
027300     IF WS-MSG-IDX GREATER 5
027400         MOVE 1                    TO WS-MSG-IDX.
027500     SET WS-MSG-X                 TO WS-MSG-IDX.
027600 2900-EXIT.
027700     EXIT.
