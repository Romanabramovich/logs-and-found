000100*****************************************************************
000200* ZLAN - z/OS Log Aggregation and Normalization.                *
000300*                                                               *
000400* Common lookup tables shared by the parsers and the ingest     *
000500* validator: canonical level map, syslog facility-name map,     *
000600* and month-name-to-number map used when a timestamp carries    *
000700* a three-letter month (Apache common/combined log format and   *
000800* RFC 3164 syslog).                                             *
000900*                                                               *
001000* Date       UserID    Description                              *
001100* ---------- --------  ---------------------------------------- *
001200* 1991-04-02 RJF       Original table load for zLAN ship 1.0.   *
001300* 1998-11-09 RJF       Y2K review - no 2-digit years stored here;*
001400*                      month table unaffected.                  *
001500*****************************************************************
001600 01  ZLAN-LEVEL-TABLE.
001700     02  FILLER  PIC X(16) VALUE 'WARNING WARN    '.
001800     02  FILLER  PIC X(16) VALUE 'FATAL   CRITICAL'.
001900     02  FILLER  PIC X(16) VALUE 'CRIT    CRITICAL'.
002000     02  FILLER  PIC X(16) VALUE 'ERR     ERROR   '.
002100     02  FILLER  PIC X(16) VALUE 'NOTICE  INFO    '.
002200     02  FILLER  PIC X(16) VALUE 'TRACE   DEBUG   '.
002300 01  ZLAN-LEVEL-ENTRIES REDEFINES ZLAN-LEVEL-TABLE.
002400     02  ZLAN-LVL-ENTRY OCCURS 6 TIMES
002500                        INDEXED BY ZLAN-LVL-IDX.
002600         05  ZLAN-LVL-RAW        PIC X(08).
002700         05  ZLAN-LVL-CANON      PIC X(08).
002800 01  ZLAN-LEVEL-COUNT       PIC S9(04) COMP VALUE 6.
002900
003000*****************************************************************
003100* Syslog facility code (0-23) to facility name.  Codes 12-15    *
003200* are not assigned by RFC 5424 and fall to the default UNKNOWN  *
003300* entry handled in the calling paragraph, not in this table.    *
003400*****************************************************************
003500 01  ZLAN-FACILITY-TABLE.
003600     02  FILLER  PIC X(10) VALUE 'kern      '.
003700     02  FILLER  PIC X(10) VALUE 'user      '.
003800     02  FILLER  PIC X(10) VALUE 'mail      '.
003900     02  FILLER  PIC X(10) VALUE 'daemon    '.
004000     02  FILLER  PIC X(10) VALUE 'auth      '.
004100     02  FILLER  PIC X(10) VALUE 'syslog    '.
004200     02  FILLER  PIC X(10) VALUE 'lpr       '.
004300     02  FILLER  PIC X(10) VALUE 'news      '.
004400     02  FILLER  PIC X(10) VALUE 'uucp      '.
004500     02  FILLER  PIC X(10) VALUE 'cron      '.
004600     02  FILLER  PIC X(10) VALUE 'authpriv  '.
004700     02  FILLER  PIC X(10) VALUE 'ftp       '.
004800 01  ZLAN-FACILITY-ENTRIES REDEFINES ZLAN-FACILITY-TABLE.
004900     02  ZLAN-FAC-NAME OCCURS 12 TIMES
005000                       INDEXED BY ZLAN-FAC-IDX
005100                       PIC X(10).
005200
005300*****************************************************************
005400* Syslog facility codes 16-23 are local0-local7.  Kept as a     *
005500* second table so the 0-11 block above stays a clean OCCURS of  *
005600* contiguous codes; the calling paragraph subtracts 16 first.   *
005700*****************************************************************
005800 01  ZLAN-LOCAL-FACILITY-TABLE.
005900     02  FILLER  PIC X(10) VALUE 'local0    '.
006000     02  FILLER  PIC X(10) VALUE 'local1    '.
006100     02  FILLER  PIC X(10) VALUE 'local2    '.
006200     02  FILLER  PIC X(10) VALUE 'local3    '.
006300     02  FILLER  PIC X(10) VALUE 'local4    '.
006400     02  FILLER  PIC X(10) VALUE 'local5    '.
006500     02  FILLER  PIC X(10) VALUE 'local6    '.
006600     02  FILLER  PIC X(10) VALUE 'local7    '.
006700 01  ZLAN-LOCAL-FAC-ENTRIES REDEFINES ZLAN-LOCAL-FACILITY-TABLE.
006800     02  ZLAN-LOCFAC-NAME OCCURS 8 TIMES
006900                          INDEXED BY ZLAN-LOCFAC-IDX
007000                          PIC X(10).
007100
007200 01  ZLAN-FACILITY-UNKNOWN   PIC X(10) VALUE 'unknown   '.
007300
007400*****************************************************************
007500* Three-letter month name, upper-cased by the caller before     *
007600* the lookup (INSPECT CONVERTING, not an intrinsic FUNCTION),   *
007700* to two-digit month number.  Covers Apache/Nginx and RFC 3164. *
007800*****************************************************************
007900 01  ZLAN-MONTH-TABLE.
008000     02  FILLER  PIC X(05) VALUE 'JAN01'.
008100     02  FILLER  PIC X(05) VALUE 'FEB02'.
008200     02  FILLER  PIC X(05) VALUE 'MAR03'.
008300     02  FILLER  PIC X(05) VALUE 'APR04'.
008400     02  FILLER  PIC X(05) VALUE 'MAY05'.
008500     02  FILLER  PIC X(05) VALUE 'JUN06'.
008600     02  FILLER  PIC X(05) VALUE 'JUL07'.
008700     02  FILLER  PIC X(05) VALUE 'AUG08'.
008800     02  FILLER  PIC X(05) VALUE 'SEP09'.
008900     02  FILLER  PIC X(05) VALUE 'OCT10'.
009000     02  FILLER  PIC X(05) VALUE 'NOV11'.
009100     02  FILLER  PIC X(05) VALUE 'DEC12'.
009200 01  ZLAN-MONTH-ENTRIES REDEFINES ZLAN-MONTH-TABLE.
009300     02  ZLAN-MON-ENTRY OCCURS 12 TIMES
009400                        INDEXED BY ZLAN-MON-IDX.
009500         05  ZLAN-MON-NAME       PIC X(03).
009600         05  ZLAN-MON-NUMBER     PIC X(02).
009700 01  ZLAN-MONTH-COUNT        PIC S9(04) COMP VALUE 12.
