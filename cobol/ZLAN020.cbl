000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZLAN020.
000400 AUTHOR.  R. J. FRERKING.
000500 INSTALLATION.  CORPORATE SYSTEMS - BATCH SERVICES.
000600 DATE-WRITTEN.  04/09/91.
000700 DATE-COMPILED.
000800 SECURITY.  NONE.
000900*****************************************************************
001000*                                                               *
001100* ZLAN - z/OS Log Aggregation and Normalization                 *
001200*                                                               *
001300* Format auto-detection / dispatch.  Called once per raw line   *
001400* by ZLAN010.  Tries each of the four supported log formats in  *
001500* a fixed order - JSON, Apache/Nginx, Syslog, then the shop's   *
001600* own custom layouts - and stops at the first one whose          *
001700* acceptance test passes and whose parse succeeds.  A format     *
001800* that accepts the line but fails to parse it is treated as no  *
001900* match at all; there is no fallthrough to a later format.       *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1991-04-09 RJF       Original coding for zLAN ship 1.0.        *
002400* 1993-05-21 TWB       Added the 10-byte PRI scan window for     *
002500*                      syslog detection - some feeds wrap the    *
002600*                      PRI in extra digits - PR-93061.           *
002700* 1995-09-12 DLH       Apache/Nginx now tried before Syslog so   *
002800*                      a bracketed access-log line is never      *
002900*                      mistaken for a syslog PRI - CR-1180.      *
003000* 1998-11-09 RJF       Y2K review.  Run year parameter forwarded *
003100*                      to the syslog parser only - PR-98114.     *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*****************************************************************
004000* Constants and scan work areas.                                *
004100*****************************************************************
004200 01  WS-ONE                     PIC S9(08) COMP VALUE 1.
004300 01  WS-SCAN-POS                PIC S9(08) COMP VALUE 0.
004400 01  WS-BACK-POS                PIC S9(08) COMP VALUE 0.
004500 01  WS-TRIMMED-LEN             PIC S9(08) COMP VALUE 0.
004600 01  WS-APACHE-SCAN-LIMIT       PIC S9(08) COMP VALUE 0.
004700
004800 01  WS-LAST-CHAR               PIC  X(01) VALUE SPACES.
004900 01  WS-FOUND-BRACKET-SW        PIC  X(01) VALUE 'N'.
005000     88  WS-FOUND-BRACKET          VALUE 'Y'.
005100 01  WS-FOUND-GT-SW             PIC  X(01) VALUE 'N'.
005200     88  WS-FOUND-GT               VALUE 'Y'.
005300 01  WS-PARSE-OK-SW             PIC  X(01) VALUE 'N'.
005400     88  WS-PARSE-OK               VALUE 'Y'.
005500
005600*****************************************************************
005700* Three-byte scan window for the Apache/Nginx bracket-quote      *
005800* test, broken out byte by byte so the comparison never          *
005900* depends on how the compiler pads a mixed literal.              *
006000*****************************************************************
006100 01  WS-SCAN-WINDOW             PIC  X(03) VALUE SPACES.
006200 01  WS-SCAN-WINDOW-BYTES REDEFINES WS-SCAN-WINDOW.
006300     05  WS-SW-BYTE-1           PIC  X(01).
006400     05  WS-SW-BYTE-2           PIC  X(01).
006500     05  WS-SW-BYTE-3           PIC  X(01).
006600
006700 LINKAGE SECTION.
006800 01  LK-RAW-LINE                PIC  X(256).
006900 01  LK-RUN-YEAR                PIC  X(04).
007000 COPY ZLANNLC.
007100 01  LK-ACCEPTED-SW             PIC  X(01).
007200
007300 PROCEDURE DIVISION USING LK-RAW-LINE, LK-RUN-YEAR,
007400                           NL-RECORD, LK-ACCEPTED-SW.
007500 0000-MAIN-LINE.
007600     MOVE 'N'                    TO LK-ACCEPTED-SW.
007700     PERFORM 1000-TRIM-LINE      THRU 1000-EXIT.
007800     IF WS-TRIMMED-LEN EQUAL ZEROES
007900         GO TO 9000-DONE.
008000     PERFORM 2000-TRY-JSON       THRU 2000-EXIT.
008100     IF LK-ACCEPTED-SW EQUAL 'Y'
008200         GO TO 9000-DONE.
008300     PERFORM 2100-TRY-APACHE     THRU 2100-EXIT.
008400     IF LK-ACCEPTED-SW EQUAL 'Y'
008500         GO TO 9000-DONE.
008600     PERFORM 2200-TRY-SYSLOG     THRU 2200-EXIT.
008700     IF LK-ACCEPTED-SW EQUAL 'Y'
008800         GO TO 9000-DONE.
008900     PERFORM 2300-TRY-CUSTOM     THRU 2300-EXIT.
009000 9000-DONE.
009100     EXIT PROGRAM.
009200
009300*****************************************************************
009400* Find the position of the last non-blank byte, working         *
009500* backward from the end of the 256-byte line - the batch        *
009600* stand-in for a trim() call.                                    *
009700*****************************************************************
009800 1000-TRIM-LINE.
009900     MOVE ZEROES                 TO WS-TRIMMED-LEN.
010000     PERFORM 1010-BACK-SCAN      THRU 1010-EXIT
010100         VARYING WS-BACK-POS FROM 256 BY -1
010200         UNTIL WS-BACK-POS < 1
010300            OR WS-TRIMMED-LEN NOT EQUAL ZEROES.
010400 1000-EXIT.
010500     EXIT.
010600
010700 1010-BACK-SCAN.
010800     IF LK-RAW-LINE(WS-BACK-POS:1) NOT EQUAL SPACE
010900         MOVE WS-BACK-POS        TO WS-TRIMMED-LEN.
011000 1010-EXIT.
011100     EXIT.
011200
011300*****************************************************************
011400* JSON acceptance test: the trimmed line begins with '{' and    *
011500* ends with '}'.  A deeper syntax check is the parser's job.    *
011600*****************************************************************
011700 2000-TRY-JSON.
011800     IF LK-RAW-LINE(1:1) NOT EQUAL '{'
011900         GO TO 2000-EXIT.
012000     MOVE LK-RAW-LINE(WS-TRIMMED-LEN:1) TO WS-LAST-CHAR.
012100     IF WS-LAST-CHAR NOT EQUAL '}'
012200         GO TO 2000-EXIT.
012300     CALL 'ZLAN030' USING LK-RAW-LINE, NL-RECORD, WS-PARSE-OK-SW.
012400     IF WS-PARSE-OK
012500         MOVE 'Y'                TO LK-ACCEPTED-SW.
012600 2000-EXIT.
012700     EXIT.
012800
012900*****************************************************************
013000* Apache/Nginx acceptance test: somewhere in the line a ']'     *
013100* is immediately followed by a space and a quote, marking the   *
013200* end of the bracketed timestamp and the start of the quoted    *
013300* request line.  Covers both Common and Combined layout.        *
013400*****************************************************************
013500 2100-TRY-APACHE.
013600     MOVE 'N'                    TO WS-FOUND-BRACKET-SW.
013700     IF WS-TRIMMED-LEN LESS THAN 3
013800         GO TO 2100-EXIT.
013900     SUBTRACT 2 FROM WS-TRIMMED-LEN GIVING WS-APACHE-SCAN-LIMIT.
014000     PERFORM 2105-SCAN-ONE-POS   THRU 2105-EXIT
014100         VARYING WS-SCAN-POS FROM 1 BY 1
014200         UNTIL WS-SCAN-POS > WS-APACHE-SCAN-LIMIT
014300            OR WS-FOUND-BRACKET.
014400     IF NOT WS-FOUND-BRACKET
014500         GO TO 2100-EXIT.
014600     CALL 'ZLAN050' USING LK-RAW-LINE, NL-RECORD, WS-PARSE-OK-SW.
014700     IF WS-PARSE-OK
014800         MOVE 'Y'                TO LK-ACCEPTED-SW.
014900 2100-EXIT.
015000     EXIT.
015100
015200 2105-SCAN-ONE-POS.
015300     MOVE LK-RAW-LINE(WS-SCAN-POS:3) TO WS-SCAN-WINDOW.
015400     IF WS-SW-BYTE-1 EQUAL ']'
015500         IF WS-SW-BYTE-2 EQUAL SPACE
015600             IF WS-SW-BYTE-3 EQUAL '"'
015700                 MOVE 'Y'        TO WS-FOUND-BRACKET-SW.
015800 2105-EXIT.
015900     EXIT.
016000
016100*****************************************************************
016200* Syslog acceptance test: the trimmed line starts with '<' and  *
016300* a '>' appears somewhere in the first ten bytes - the PRI      *
016400* field is 1 to 3 digits, so ten bytes is ample margin.          *
016500*****************************************************************
016600 2200-TRY-SYSLOG.
016700     MOVE 'N'                    TO WS-FOUND-GT-SW.
016800     IF LK-RAW-LINE(1:1) NOT EQUAL '<'
016900         GO TO 2200-EXIT.
017000     PERFORM 2205-SCAN-FOR-GT    THRU 2205-EXIT
017100         VARYING WS-SCAN-POS FROM 2 BY 1
017200         UNTIL WS-SCAN-POS > 10
017300            OR WS-FOUND-GT.
017400     IF NOT WS-FOUND-GT
017500         GO TO 2200-EXIT.
017600     CALL 'ZLAN040' USING LK-RAW-LINE, LK-RUN-YEAR,
017700                           NL-RECORD, WS-PARSE-OK-SW.
017800     IF WS-PARSE-OK
017900         MOVE 'Y'                TO LK-ACCEPTED-SW.
018000 2200-EXIT.
018100     EXIT.
018200
018300 2205-SCAN-FOR-GT.
018400     IF LK-RAW-LINE(WS-SCAN-POS:1) EQUAL '>'
018500         MOVE 'Y'                TO WS-FOUND-GT-SW.
018600 2205-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* Last resort - the shop's own fixed layouts.  ZLAN060 tries    *
019100* the shipper layout, then the simple bracketed layout, and     *
019200* reports whether either one matched.                           *
019300*****************************************************************
019400 2300-TRY-CUSTOM.
019500     CALL 'ZLAN060' USING LK-RAW-LINE, NL-RECORD, WS-PARSE-OK-SW.
019600     IF WS-PARSE-OK
019700         MOVE 'Y'                TO LK-ACCEPTED-SW.
019800 2300-EXIT.
019900     EXIT.
